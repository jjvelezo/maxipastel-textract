000100******************************************************************
000200* Copybook.: MXCATLG
000300* Autor....: A. RAFFUL
000400* Descricao: LAYOUT DO ARQUIVO CATALOGO (VARIANTES DE PRODUTO)
000500* Usado em.: FD CATALOGO - MXP0100
000600******************************************************************
000700* HISTORICO DE ALTERACOES
000800*   22/06/1991 ARF0003 - LAYOUT ORIGINAL
000900*   10/03/1992 ARF0031 - AMPLIA CAT-NOME DE 30 PARA 40 POSICOES
001000*   19/05/1996 ARF0081 - LIMPEZA DE COMENTARIOS
001100*   09/02/1998 ARF0094 - PADRONIZACAO DE NOMES DE CAMPOS
001200*   27/10/1998 Y2K0003 - REVISAO MILENIO - SEM CAMPOS DE DATA
001300******************************************************************
001400 01  REG-CATALOGO.
001500*        ----------------------------------------------------
001600*        CHAVE LOGICA DO CATALOGO (CATEGORIA + TIPO + NOME) -
001700*        NAO E ARQUIVO INDEXADO; LIDO SEQUENCIALMENTE NA ORDEM
001800*        EM QUE FOI CARREGADO (A ORDEM DECIDE EMPATE NO R2)
001900*        ----------------------------------------------------
002000     05  CAT-CATEGORIA            PIC X(30).
002100     05  CAT-TIPO                 PIC X(01).
002200         88  CAT-TIPO-ENTRADA     VALUE "E".
002300         88  CAT-TIPO-SALIDA      VALUE "S".
002400     05  CAT-NOME                 PIC X(40).
002500     05  CAT-MULTIPLICADOR        PIC S9(03)V99.
002600     05  FILLER                   PIC X(52).
