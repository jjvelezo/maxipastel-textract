000100******************************************************************
000200* Programa.: MXP0100
000300* Autor....: A. RAFFUL
000400* Instalac.: MAXIPASTEL - SETOR DE INFORMATICA
000500* Escrito..: 25/06/1991
000600* Compilado: 99/99/9999
000700* Seguranca: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000800******************************************************************
000900* LIMPEZA E VALIDACAO DA TABELA CAPTURADA (PEDIDO DE COMPRA OU
001000* RELATORIO DE VENDA) CONTRA O CATALOGO DE VARIANTES DE PRODUTO,
001100* GERANDO O ARQUIVO DE DETALHE QUE ALIMENTA A POSTAGEM NO
001200* ESTOQUE (MXP0200).
001300*
001400*   MODO "E" (ENTRADA) - PEDIDOS DE COMPRA, QUANTIDADE E
001500*                        MULTIPLICADA PELO FATOR DA VARIANTE
001600*   MODO "S" (SALIDA)  - RELATORIO DE VENDA, LINHAS SAO
001700*                        FILTRADAS PELO CATALOGO DE SALIDA E A
001800*                        QUANTIDADE NAO E MULTIPLICADA
001900******************************************************************
002000* HISTORICO DE ALTERACOES
002100*   25/06/1991 ARF0006 - PROGRAMA ORIGINAL (SOMENTE ENTRADA)
002200*   02/09/1991 ARF0015 - INCLUI MODO SALIDA E FILTRO DE CATALOGO
002300*   14/02/1992 ARF0032 - CORRIGE HEURISTICA DE COLUNA NUMERICA
002400*   22/01/1993 ARF0040 - AJUSTA PREFIXO DE RUIDO DE OCR
002500*   09/09/1993 ARF0052 - ARREDONDAMENTO HALF-UP NA MULTIPLICACAO
002600*   14/07/1994 ARF0058 - TABELA DE CATALOGO PASSA A 500 LINHAS
002700*   19/05/1996 ARF0083 - LIMPEZA DE COMENTARIOS
002800*   09/02/1998 ARF0096 - PADRONIZACAO DE NOMES DE CAMPOS
002900*   27/10/1998 Y2K0005 - REVISAO MILENIO - SEM CAMPOS DE DATA
003000*   15/03/1999 Y2K0016 - CONFIRMADO: SEM IMPACTO ANO 2000
003100*   06/11/2001 ARF0104 - SEGUNDA PASSADA NO CABECALHO P/ RAZAO
003200*   18/08/2003 ARF0122 - DISPLAY DOS PRODUTOS NAO REGISTRADOS
003300*   12/02/2004 ARF0131 - ELIMINA PERFORM...END-PERFORM EM LINHA,
003400*                        LACOS AGORA SAO PARAGRAFOS PROPRIOS
003500*   09/12/2004 ARF0135 - CABECALHO/FILTRO PLU PASSA A TESTAR SE
003600*                        A PALAVRA ESTA CONTIDA, NAO SE O CAMPO
003700*                        COMECA POR ELA (USA P800 P/ ISSO)
003800*   14/12/2004 ARF0136 - CAMPOS ISOLADOS DE CONTROLE DE COLUNA E
003900*                        MENSAGENS VOLTAM A NIVEL 77, COMO NOS
004000*                        DEMAIS PROGRAMAS DA INSTALACAO
004100*   20/12/2004 ARF0141 - REMOVE C01 IS TOP-OF-FORM (NUNCA USADO,
004200*                        NAO E HABITO DA CASA - NENHUM RELATORIO)
004300*   28/12/2004 ARF0143 - COMENTARIOS DOS PARAGRAFOS REESCRITOS EM
004400*                        LINGUAGEM PROPRIA DA CASA, SEM REFERENCIA
004500*                        A NUMERACAO DE DOCUMENTO EXTERNO
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    MXP0100.
004900 AUTHOR.        A. RAFFUL.
005000 INSTALLATION.  MAXIPASTEL - SETOR DE INFORMATICA.
005100 DATE-WRITTEN.  25/06/1991.
005200 DATE-COMPILED. 18/08/2003.
005300 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
005400*-----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000*        TABELA CAPTURADA (PEDIDO DE COMPRA OU RELATORIO DE
006100*        VENDA) - CHEGA COMO ARQUIVO DE TEXTO LINHA A LINHA
006200     SELECT RAWDATA ASSIGN TO "RAWDATA"
006300         ORGANIZATION   IS LINE SEQUENTIAL
006400         ACCESS         IS SEQUENTIAL
006500         FILE STATUS    IS WS-FS-RAWDATA.
006600*
006700*        CATALOGO DE VARIANTES DE PRODUTO - MANTIDO PELO
006800*        CADASTRO, LIDO DO INICIO AO FIM EM CADA EXECUCAO
006900     SELECT CATALOGO ASSIGN TO "CATALOGO"
007000         ORGANIZATION   IS SEQUENTIAL
007100         ACCESS         IS SEQUENTIAL
007200         FILE STATUS    IS WS-FS-CATALOGO.
007300*
007400*        SAIDA DESTE PROGRAMA, ENTRADA DA POSTAGEM (MXP0200)
007500     SELECT DETALHE ASSIGN TO "DETALHE"
007600         ORGANIZATION   IS SEQUENTIAL
007700         ACCESS         IS SEQUENTIAL
007800         FILE STATUS    IS WS-FS-DETALHE.
007900*-----------------------------------------------------------------
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  RAWDATA
008400     RECORD CONTAINS 132 CHARACTERS.
008500*        ---------------------------------------------------
008600*        A TABELA CAPTURADA TEM SEMPRE 2 COLUNAS DE TEXTO.
008700*        EM MODO ENTRADA, O CABECALHO DECIDE QUAL DAS DUAS
008800*        GUARDA O NOME DO PRODUTO E QUAL GUARDA A QUANTIDADE
008900*        (VER P200/P220). EM MODO SALIDA O LAYOUT E FIXO.
009000*        ---------------------------------------------------
009100*        LAYOUT USADO EM MODO ENTRADA (PEDIDO DE COMPRA) - A
009200*        COLUNA QUE GUARDA CADA CAMPO SO E SABIDA APOS LER O
009300*        CABECALHO (P200/P220)
009400 01  REG-LINHA-ENTRADA.
009500     05  RB-COLUNA-1              PIC X(40).
009600     05  RB-COLUNA-2              PIC X(12).
009700     05  FILLER                   PIC X(80).
009800*        LAYOUT USADO EM MODO SALIDA (RELATORIO DE VENDA) - FIXO,
009900*        PRODUTO NA PRIMEIRA COLUNA, TRES CAMPOS NUMERICOS DEPOIS
010000 01  REG-LINHA-VENDA.
010100     05  SL-PRODUTO               PIC X(40).
010200     05  SL-CAMPO-1               PIC X(16).
010300     05  SL-CAMPO-2               PIC X(16).
010400     05  SL-CAMPO-3               PIC X(16).
010500     05  FILLER                   PIC X(44).
010600*
010700*        LAYOUT DO CATALOGO DE VARIANTES DE PRODUTO - DEFINIDO
010800*        NO COPYBOOK COMUM, REAPROVEITADO PELA POSTAGEM TAMBEM
010900 FD  CATALOGO
011000     RECORD CONTAINS 128 CHARACTERS.
011100     COPY "MXCATLG.cpy".
011200*
011300*        DETALHE DE SAIDA - UMA LINHA POR PRODUTO VALIDADO, COM
011400*        A QUANTIDADE ORIGINAL, O FATOR E A QUANTIDADE FINAL JA
011500*        CALCULADOS, PRONTA PARA A POSTAGEM NO ESTOQUE (MXP0200)
011600 FD  DETALHE
011700     RECORD CONTAINS 178 CHARACTERS.
011800 01  REG-DETALHE.
011900     05  DT-PRODUTO               PIC X(40).
012000     05  DT-QTDE-ORIGINAL         PIC S9(07)V99.
012100     05  DT-MULTIPLICADOR         PIC S9(03)V99.
012200     05  DT-QTDE-FINAL            PIC S9(09)V99.
012300     05  DT-CATEGORIA             PIC X(56).
012400     05  FILLER                   PIC X(57).
012500*-----------------------------------------------------------------
012600 WORKING-STORAGE SECTION.
012700*-----------------------------------------------------------------
012800*        AREA DE TRABALHO DA LINHA DE PEDIDO DE COMPRA, COPIADA
012900*        DO REGISTRO DO RAWDATA - A REDEFINES-TXT DA ACESSO AO
013000*        REGISTRO INTEIRO COMO UMA UNICA CADEIA DE CARACTERES,
013100*        USADA PELA INSPECT DE BAIXA-CAIXA NO CABECALHO
013200 01  WS-REG-LINHA-ENTRADA.
013300     05  WS-RB-COLUNA-1           PIC X(40).
013400     05  WS-RB-COLUNA-2           PIC X(12).
013500     05  FILLER                   PIC X(80).
013600 01  WS-REG-LINHA-ENTRADA-TXT REDEFINES WS-REG-LINHA-ENTRADA.
013700     05  WS-RB-LINHA-COMPLETA     PIC X(132).
013800*
013900*        AREA DE TRABALHO DA LINHA DE RELATORIO DE VENDA - A
014000*        REDEFINES EM TABELA (WS-SL-CAMPO-TAB) PERMITE VARRER
014100*        OS TRES CAMPOS NUMERICOS POR INDICE NO P480/P485
014200 01  WS-REG-LINHA-VENDA.
014300     05  WS-SL-PRODUTO            PIC X(40).
014400     05  WS-SL-CAMPO-1            PIC X(16).
014500     05  WS-SL-CAMPO-2            PIC X(16).
014600     05  WS-SL-CAMPO-3            PIC X(16).
014700     05  FILLER                   PIC X(44).
014800 01  WS-REG-LINHA-VENDA-TAB REDEFINES WS-REG-LINHA-VENDA.
014900     05  FILLER                   PIC X(40).
015000     05  WS-SL-CAMPO-TAB          PIC X(16) OCCURS 3 TIMES.
015100     05  FILLER                   PIC X(44).
015200*
015300*        PRODUTO E QUANTIDADE JA SEPARADOS E CONVERTIDOS - O
015400*        CONTEUDO DESTA AREA E O QUE VAI PARA O DETALHE
015500 01  WS-LINHA-LIMPA.
015600     05  CL-PRODUTO               PIC X(40).
015700     05  CL-QTDE                  PIC S9(07)V99.
015800     05  FILLER                   PIC X(01).
015900*
016000*        MONTA A DESCRICAO DE CATEGORIA USADA QUANDO O PRODUTO
016100*        NAO FOI ACHADO NO CATALOGO, COM O NOME CAPTURADO MAIS
016200*        O SUFIXO FIXO - A REDEFINES-R DA O CAMPO COMPLETO DE
016300*        56 POSICOES PARA MOVER DIRETO PARA DT-CATEGORIA
016400 01  WS-CATEGORIA-NAO-REGISTRADA.
016500     05  WS-CAT-NR-PRODUTO        PIC X(40).
016600     05  WS-CAT-NR-SUFIXO         PIC X(16)
016700                           VALUE " (no registrado)".
016800     05  FILLER                   PIC X(01).
016900 01  WS-CATEGORIA-NAO-REG-R REDEFINES WS-CATEGORIA-NAO-REGISTRADA.
017000     05  WS-CAT-NR-COMPLETA       PIC X(56).
017100*
017200*        COPIA DO CATALOGO EM MEMORIA, NA ORDEM DE LEITURA DO
017300*        ARQUIVO - CADA LINHA JA TRAZ O NOME NORMALIZADO PARA
017400*        ACELERAR O CASAMENTO DURANTE A VALIDACAO
017500 01  WS-TABELA-CATALOGO.
017600     05  WS-CATALOGO-QTDE         PIC 9(04) COMP.
017700     05  WS-CATALOGO-LINHA OCCURS 1 TO 500 TIMES
017800             DEPENDING ON WS-CATALOGO-QTDE
017900             INDEXED BY IDX-CAT.
018000*            CATEGORIA DE ESTOQUE A QUE A VARIANTE PERTENCE -
018100*            E O CAMPO USADO PELA POSTAGEM PARA A QUEBRA DE
018200*            CONTROLE DO MXP0200
018300         10  WS-CAT-CATEGORIA     PIC X(30).
018400*            "E" SE A LINHA VALE PARA ENTRADA, "S" SE VALE
018500*            PARA SALIDA - UMA VARIANTE NUNCA SERVE PARA OS
018600*            DOIS MODOS AO MESMO TEMPO
018700         10  WS-CAT-TIPO          PIC X(01).
018800             88  WS-CAT-TIPO-ENTRADA  VALUE "E".
018900             88  WS-CAT-TIPO-SALIDA   VALUE "S".
019000*            NOME DA VARIANTE COMO CADASTRADO, ANTES DA
019100*            NORMALIZACAO
019200         10  WS-CAT-NOME          PIC X(40).
019300*            FATOR DE CONVERSAO DA VARIANTE (CAIXA, FARDO,
019400*            DUZIA ...) - SO USADO EM MODO ENTRADA
019500         10  WS-CAT-MULTIPLICADOR PIC S9(03)V99.
019600*            NOME JA NORMALIZADO PELO MXP0901 NA CARGA DO
019700*            CATALOGO (P155) - O QUE REALMENTE E COMPARADO
019800         10  WS-CAT-NOME-NORMAL   PIC X(40).
019900     05  FILLER                   PIC X(01).
020000*
020100*        NOME DO PRODUTO CAPTURADO, JA NORMALIZADO PELO MXP0901,
020200*        PRONTO PARA SER COMPARADO CONTRA O CATALOGO
020300 01  WS-AREA-NORMALIZA.
020400     05  WS-PRODUTO-NORMAL        PIC X(40).
020500     05  FILLER                   PIC X(01).
020600*
020700*        PARAMETROS DE ENTRADA/SAIDA DA ROTINA GENERICA DE
020800*        SUBSTRING (P800) - AGULHA E O TEXTO PROCURADO,
020900*        PALHEIRO E O TEXTO ONDE SE PROCURA
021000 01  WS-TESTE-SUBSTRING.
021100     05  WS-TESTE-AGULHA          PIC X(40).
021200     05  WS-TESTE-PALHEIRO        PIC X(40).
021300     05  WS-TESTE-ACHOU           PIC X(01).
021400         88  TESTE-SUBSTR-ACHOU   VALUE "S".
021500     05  FILLER                   PIC X(01).
021600*
021700*        CAMPOS ISOLADOS (77) - CONTADOR/INDICADOR DE COLUNA DO
021800*        CABECALHO, NO ESTILO DOS DEMAIS PROGRAMAS DA INSTALACAO
021900 77  WS-QTD-COLUNAS               PIC 9(02) COMP VALUE 2.
022000 77  WS-COL-QTDE                  PIC 9(01) COMP.
022100 77  WS-COL-PRODUTO               PIC 9(01) COMP.
022200*
022300*        ACUMULADORES DA EXECUCAO - DEVOLVIDOS AO CONTROLADOR
022400*        MXP0000 NA AREA DE COMUNICACAO PARA O RESUMO DE
022500*        CONTROLE IMPRESSO NO FIM DO LOTE
022600 01  WS-CONTADORES.
022700     05  WS-QTD-LINHAS-DADOS      PIC 9(06) COMP.
022800     05  WS-QTD-COL1-NUMERICA     PIC 9(06) COMP.
022900     05  WS-QTD-VALIDADOS         PIC 9(06) COMP.
023000     05  WS-QTD-NAO-REGISTRADOS   PIC 9(06) COMP.
023100     05  WS-QTD-FILTRADOS         PIC 9(06) COMP.
023200     05  WS-TOTAL-QTDE-ORIGINAL   PIC S9(09)V99 COMP.
023300     05  WS-TOTAL-QTDE-FINAL      PIC S9(09)V99 COMP.
023400     05  FILLER                   PIC X(01).
023500*
023600*        INDICES E MEDIDAS DE TAMANHO USADOS PELAS VARREDURAS
023700*        DE CARACTER DOS PARAGRAFOS P500 EM DIANTE E DO P800
023800 01  WS-INDICES.
023900     05  WS-IDX-CAMPO             PIC 9(02) COMP.
024000     05  WS-POS                   PIC 9(02) COMP.
024100     05  WS-TAM-AGULHA            PIC 9(02) COMP.
024200     05  WS-TAM-PALHEIRO          PIC 9(02) COMP.
024300     05  FILLER                   PIC X(01).
024400*
024500*        SEGUNDO TOKEN DO CAMPO NUMERICO DE SALIDA QUANDO ELE
024600*        TRAZ QUANTIDADE E PRECO JUNTOS, SEPARADOS POR ESPACO
024700 77  WS-TOKEN-SALIDA-2            PIC X(12) VALUE SPACES.
024800*
024900*        INDICADORES DE FIM DE ARQUIVO, STATUS DE ARQUIVO E
025000*        CHAVEAMENTO USADOS PELO PROGRAMA INTEIRO
025100 01  WS-FLAGS.
025200*            STATUS DE ARQUIVO DOS TRES SELECT - TESTADOS NA
025300*            ABERTURA; "00" E O UNICO VALOR ACEITO PELA CASA
025400     05  WS-FS-RAWDATA            PIC X(02).
025500         88  WS-FS-RAW-OK         VALUE "00".
025600     05  WS-FS-CATALOGO           PIC X(02).
025700         88  WS-FS-CAT-OK         VALUE "00".
025800     05  WS-FS-DETALHE            PIC X(02).
025900         88  WS-FS-DET-OK         VALUE "00".
026000*            FIM DE ARQUIVO DO RAWDATA - LIGADO PELO AT END
026100*            DAS LEITURAS E TESTADO NO PERFORM...UNTIL DOS
026200*            LACOS DE LEITURA DE LINHA
026300     05  WS-FIM-RAWDATA           PIC X(01).
026400         88  FIM-RAWDATA          VALUE "S".
026500*            FIM DE ARQUIVO DO CATALOGO - SO USADO NA CARGA
026600*            INICIAL (P150/P155)
026700     05  WS-FIM-CATALOGO          PIC X(01).
026800         88  FIM-CATALOGO         VALUE "S".
026900*            LIGADO QUANDO A LINHA ATUAL NAO DEVE GERAR
027000*            DETALHE - TESTADO APOS CADA ETAPA DE LIMPEZA
027100     05  WS-LINHA-DESCARTADA      PIC X(01).
027200         88  LINHA-DESCARTADA     VALUE "S".
027300*            LIGADO PELO P480/P485 QUANDO UM DOS TRES CAMPOS
027400*            NUMERICOS DA LINHA DE SALIDA SERVE COMO QUANTIDADE
027500     05  WS-ACHOU-QTDE            PIC X(01).
027600         88  ACHOU-QTDE-SALIDA    VALUE "S".
027700     05  FILLER                   PIC X(01).
027800*
027900*        AREA DE PARAMETRO DA CHAMADA AO MXP0901 (NORMALIZACAO
028000*        DE NOME DE PRODUTO PARA CASAMENTO COM O CATALOGO)
028100 01  WS-LKS-NORMALIZA.
028200     05  WS-LKS-TEXTO-ENTRADA     PIC X(40).
028300     05  WS-LKS-TEXTO-NORMAL      PIC X(40).
028400     05  FILLER                   PIC X(01).
028500*
028600*        AREA DE PARAMETRO DA CHAMADA AO MXP0902 (CONVERSAO DE
028700*        TEXTO DE QUANTIDADE PARA VALOR NUMERICO)
028800 01  WS-LKS-CONVERTE.
028900     05  WS-LKS-TEXTO-QTDE        PIC X(12).
029000     05  WS-LKS-VALOR-QTDE        PIC S9(07)V99.
029100     05  WS-LKS-RETORNO           PIC 9(01).
029200     05  FILLER                   PIC X(01).
029300*
029400*        MONTADA PELA STRING QUANDO A ABERTURA DE UM ARQUIVO
029500*        FALHA, ANTES DE ABORTAR A EXECUCAO
029600 77  WS-MENSAGEM-ERRO             PIC X(76) VALUE SPACES.
029700*-----------------------------------------------------------------
029800 LINKAGE SECTION.
029900*-----------------------------------------------------------------
030000*        AREA DE COMUNICACAO COM O CONTROLADOR MXP0000 - O
030100*        MODO CHEGA PREENCHIDO, OS TOTAIS SAO DEVOLVIDOS
030200 01  LK-COM-AREA.
030300     05  LK-MODO                  PIC X(01).
030400         88  LK-MODO-ENTRADA      VALUE "E".
030500         88  LK-MODO-SALIDA       VALUE "S".
030600     05  LK-QTD-VALIDADOS         PIC 9(06).
030700     05  LK-TOTAL-QTDE-ORIGINAL   PIC S9(09)V99.
030800     05  LK-TOTAL-QTDE-FINAL      PIC S9(09)V99.
030900     05  LK-QTD-NAO-REGISTRADOS   PIC 9(06).
031000     05  LK-QTD-FILTRADOS         PIC 9(06).
031100     05  FILLER                   PIC X(01).
031200*-----------------------------------------------------------------
031300 PROCEDURE DIVISION USING LK-COM-AREA.
031400*-----------------------------------------------------------------
031500 MAIN-PROCEDURE.
031600*
031700*        O MODO (ENTRADA OU SALIDA) CHEGA NA AREA DE
031800*        COMUNICACAO, DECIDIDO PELO CONTROLADOR MXP0000 A
031900*        PARTIR DA CHAVE UPSI-0 DO JCL/PARM DE EXECUCAO
032000     PERFORM P100-INICIALIZA THRU P100-FIM.
032100*
032200     IF LK-MODO-ENTRADA
032300*                PEDIDO DE COMPRA: CABECALHO VARIAVEL, POR ISSO
032400*                PRECISA DA ROTINA DE DESCOBERTA DE COLUNA
032500         PERFORM P200-CARREGA-CABECALHO THRU P250-FIM
032600         PERFORM P300-LIMPA-ENTRADA THRU P300-FIM
032700                 UNTIL FIM-RAWDATA
032800     ELSE
032900*                RELATORIO DE VENDA: LAYOUT FIXO, SEM CABECALHO
033000         PERFORM P400-LIMPA-SALIDA THRU P400-FIM
033100                 UNTIL FIM-RAWDATA
033200*                SE O FILTRO DE CATALOGO DE SALIDA DESCARTOU
033300*                TUDO, NAO HA O QUE POSTAR NO ESTOQUE - MELHOR
033400*                ABORTAR DO QUE GERAR UM DETALHE VAZIO
033500         IF WS-QTD-VALIDADOS = ZERO
033600             DISPLAY "MXP0100 - ERRO: NENHUMA LINHA VALIDA NA "
033700                     "SALIDA - EXECUCAO ABORTADA"
033800             STOP RUN
033900         END-IF
034000     END-IF.
034100*
034200*        DEVOLVE OS TOTAIS DA EXECUCAO AO CONTROLADOR PARA O
034300*        RESUMO DE CONTROLE IMPRESSO PELO MXP0000
034400     MOVE WS-QTD-VALIDADOS         TO LK-QTD-VALIDADOS.
034500     MOVE WS-TOTAL-QTDE-ORIGINAL   TO LK-TOTAL-QTDE-ORIGINAL.
034600     MOVE WS-TOTAL-QTDE-FINAL      TO LK-TOTAL-QTDE-FINAL.
034700     MOVE WS-QTD-NAO-REGISTRADOS   TO LK-QTD-NAO-REGISTRADOS.
034800     MOVE WS-QTD-FILTRADOS         TO LK-QTD-FILTRADOS.
034900*
035000     PERFORM P900-FIM.
035100*
035200 P100-INICIALIZA.
035300*
035400*        ABRE OS TRES ARQUIVOS DO PROGRAMA E CARREGA A TABELA
035500*        DE CATALOGO EM MEMORIA - O CATALOGO E RELIDO DO
035600*        INICIO EM CADA EXECUCAO, NAO HA CACHE ENTRE RODADAS
035700     SET WS-FS-RAW-OK             TO TRUE.
035800     SET WS-FS-CAT-OK             TO TRUE.
035900     SET WS-FS-DET-OK             TO TRUE.
036000     MOVE SPACE                   TO WS-FIM-RAWDATA.
036100     MOVE ZERO                    TO WS-QTD-VALIDADOS
036200                                      WS-QTD-NAO-REGISTRADOS
036300                                      WS-QTD-FILTRADOS
036400                                      WS-TOTAL-QTDE-ORIGINAL
036500                                      WS-TOTAL-QTDE-FINAL.
036600*
036700     OPEN INPUT RAWDATA.
036800     IF NOT WS-FS-RAW-OK
036900         STRING "MXP0100 - ERRO NA ABERTURA DE RAWDATA FS: "
037000                 WS-FS-RAWDATA INTO WS-MENSAGEM-ERRO
037100         DISPLAY WS-MENSAGEM-ERRO
037200         STOP RUN
037300     END-IF.
037400*
037500     OPEN INPUT CATALOGO.
037600     IF NOT WS-FS-CAT-OK
037700         STRING "MXP0100 - ERRO NA ABERTURA DE CATALOGO FS: "
037800                 WS-FS-CATALOGO INTO WS-MENSAGEM-ERRO
037900         DISPLAY WS-MENSAGEM-ERRO
038000         STOP RUN
038100     END-IF.
038200*
038300     OPEN OUTPUT DETALHE.
038400     IF NOT WS-FS-DET-OK
038500         STRING "MXP0100 - ERRO NA ABERTURA DE DETALHE FS: "
038600                 WS-FS-DETALHE INTO WS-MENSAGEM-ERRO
038700         DISPLAY WS-MENSAGEM-ERRO
038800         STOP RUN
038900     END-IF.
039000*
039100     PERFORM P150-CARREGA-CATALOGO THRU P150-FIM.
039200*
039300 P100-FIM.
039400*
039500 P150-CARREGA-CATALOGO.
039600*
039700*        LE O CATALOGO INTEIRO PARA A TABELA WS-TABELA-CATALOGO
039800*        (ATE 500 LINHAS) ANTES DE PROCESSAR A PRIMEIRA LINHA
039900*        CAPTURADA - O CASAMENTO DE NOME E FEITO EM MEMORIA
040000     MOVE ZERO                    TO WS-CATALOGO-QTDE.
040100     MOVE SPACE                   TO WS-FIM-CATALOGO.
040200*
040300     PERFORM P155-LE-CATALOGO THRU P155-FIM UNTIL FIM-CATALOGO.
040400*
040500     CLOSE CATALOGO.
040600*
040700 P150-FIM.
040800*
040900 P155-LE-CATALOGO.
041000*
041100*        LINHAS ALEM DA 500A SAO SILENCIOSAMENTE IGNORADAS -
041200*        O LIMITE DA TABELA FOI AMPLIADO EM 1994 (ARF0058) E
041300*        NUNCA MAIS PRECISOU CRESCER
041400     READ CATALOGO
041500         AT END
041600             SET FIM-CATALOGO TO TRUE
041700         NOT AT END
041800             IF WS-CATALOGO-QTDE < 500
041900                 ADD 1 TO WS-CATALOGO-QTDE
042000                 MOVE CAT-CATEGORIA TO
042100                     WS-CAT-CATEGORIA (WS-CATALOGO-QTDE)
042200                 MOVE CAT-TIPO TO
042300                     WS-CAT-TIPO (WS-CATALOGO-QTDE)
042400                 MOVE CAT-NOME TO
042500                     WS-CAT-NOME (WS-CATALOGO-QTDE)
042600                 MOVE CAT-MULTIPLICADOR TO
042700                     WS-CAT-MULTIPLICADOR (WS-CATALOGO-QTDE)
042800*                    GUARDA TAMBEM O NOME JA NORMALIZADO NA
042900*                    TABELA, PARA NAO CHAMAR O MXP0901 DE NOVO
043000*                    A CADA COMPARACAO DURANTE A VALIDACAO
043100                 MOVE CAT-NOME TO WS-LKS-TEXTO-ENTRADA
043200                 CALL "MXP0901" USING WS-LKS-NORMALIZA
043300                 MOVE WS-LKS-TEXTO-NORMAL TO
043400                     WS-CAT-NOME-NORMAL (WS-CATALOGO-QTDE)
043500             END-IF
043600     END-READ.
043700*
043800 P155-FIM.
043900*-----------------------------------------------------------------
044000*    LEITURA DO CABECALHO DO PEDIDO DE COMPRA E DECISAO DE QUAL
044100*    DAS DUAS COLUNAS CAPTURADAS GUARDA A QUANTIDADE - O LAYOUT
044200*    DE CAPTURA NAO E FIXO, TROCA DE PLANILHA PARA PLANILHA
044300*-----------------------------------------------------------------
044400 P200-CARREGA-CABECALHO.
044500*
044600*        SEM CABECALHO NAO HA COMO SABER QUAL COLUNA E QUAL -
044700*        A TABELA CAPTURADA ESTA VAZIA OU MAL FORMADA, ABORTA
044800     READ RAWDATA INTO WS-REG-LINHA-ENTRADA
044900         AT END
045000             DISPLAY "MXP0100 - ERRO: RAWDATA VAZIO EM MODO "
045100                     "ENTRADA"
045200             STOP RUN
045300     END-READ.
045400*
045500*        BAIXA-CAIXA ANTES DE COMPARAR, POIS O TITULO DA COLUNA
045600*        CHEGA COM GRAFIA VARIADA (MAIUSCULA, MISTA, ETC)
045700     MOVE WS-RB-COLUNA-1           TO WS-LKS-TEXTO-ENTRADA.
045800     INSPECT WS-LKS-TEXTO-ENTRADA CONVERTING
045900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046000         TO "abcdefghijklmnopqrstuvwxyz".
046100*
046200     IF WS-LKS-TEXTO-ENTRADA (1:40) = SPACES
046300*            CABECALHO SEM TITULO NA COLUNA 1 - ASSUME QUE A
046400*            QUANTIDADE ESTA NA COLUNA 2, COMO NA MAIORIA DOS
046500*            PEDIDOS DE COMPRA RECEBIDOS
046600         MOVE 2                   TO WS-COL-QTDE
046700     ELSE
046800*            O TITULO PRECISA SO CONTER A PALAVRA-CHAVE, NAO
046900*            COMECAR POR ELA ("CANTIDAD (UNID)" TAMBEM VALE) -
047000*            REAPROVEITA O VARREDOR DE SUBSTRING DO CASAMENTO
047100*            DE CATALOGO (P800) EM VEZ DE DUPLICAR A LOGICA
047200         MOVE WS-LKS-TEXTO-ENTRADA TO WS-TESTE-PALHEIRO
047300         MOVE "cantidad"          TO WS-TESTE-AGULHA
047400         PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
047500         IF NOT TESTE-SUBSTR-ACHOU
047600             MOVE "cant"          TO WS-TESTE-AGULHA
047700             PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
047800         END-IF
047900         IF NOT TESTE-SUBSTR-ACHOU
048000             MOVE "qty"           TO WS-TESTE-AGULHA
048100             PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
048200         END-IF
048300         IF NOT TESTE-SUBSTR-ACHOU
048400*                ULTIMO RECURSO - ABREVIATURA DE "UNIDADES",
048500*                VISTA EM PEDIDOS MAIS ANTIGOS
048600             MOVE "unid"          TO WS-TESTE-AGULHA
048700             PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
048800         END-IF
048900         IF TESTE-SUBSTR-ACHOU
049000             MOVE 1               TO WS-COL-QTDE
049100         ELSE
049200*                NENHUMA PALAVRA-CHAVE DE QUANTIDADE ACHADA -
049300*                FICA NA SUPOSICAO PADRAO (COLUNA 2)
049400             MOVE 2               TO WS-COL-QTDE
049500         END-IF
049600     END-IF.
049700*
049800     PERFORM P220-CALCULA-RAZAO THRU P220-FIM.
049900*
050000 P250-FIM.
050100*
050200 P220-CALCULA-RAZAO.
050300*
050400*        -----------------------------------------------------
050500*        O TITULO DO CABECALHO NEM SEMPRE DIZ QUAL COLUNA E O
050600*        NOME DO PRODUTO, ENTAO FAZEMOS UMA PRIMEIRA PASSADA
050700*        SOBRE TODAS AS LINHAS DE DADOS PARA MEDIR A RAZAO DE
050800*        VALORES NUMERICOS NA COLUNA 1. AO FINAL, FECHA E
050900*        REABRE RAWDATA PARA RELER DO INICIO NA SEGUNDA PASSADA.
051000*        -----------------------------------------------------
051100     MOVE ZERO                    TO WS-QTD-LINHAS-DADOS
051200                                      WS-QTD-COL1-NUMERICA.
051300*
051400     PERFORM P225-LE-RAZAO THRU P225-FIM UNTIL FIM-RAWDATA.
051500*
051600*        SE 70% OU MAIS DAS LINHAS TEM VALOR NUMERICO NA COLUNA
051700*        1, ELA E A QUANTIDADE E O PRODUTO ESTA NA COLUNA 2 -
051800*        NOME DE PRODUTO RARAMENTE E TODO NUMERICO
051900     IF WS-QTD-LINHAS-DADOS > ZERO
052000     AND WS-QTD-COL1-NUMERICA * 100 >
052100                 WS-QTD-LINHAS-DADOS * 70
052200         MOVE 2                   TO WS-COL-PRODUTO
052300     ELSE
052400         MOVE 1                   TO WS-COL-PRODUTO
052500     END-IF.
052600*
052700     CLOSE RAWDATA.
052800     OPEN INPUT RAWDATA.
052900     MOVE SPACE                   TO WS-FIM-RAWDATA.
053000*        RELE E DESCARTA O CABECALHO NA SEGUNDA PASSADA
053100     READ RAWDATA INTO WS-REG-LINHA-ENTRADA
053200         AT END
053300             SET FIM-RAWDATA      TO TRUE
053400     END-READ.
053500*
053600 P220-FIM.
053700*
053800 P225-LE-RAZAO.
053900*
054000*        LE E CONTA SOMENTE - NAO GRAVA NADA NESTA PASSADA,
054100*        SO ALIMENTA O CONTADOR DE LINHAS NUMERICAS DO P220
054200     READ RAWDATA INTO WS-REG-LINHA-ENTRADA
054300         AT END
054400             SET FIM-RAWDATA  TO TRUE
054500         NOT AT END
054600             ADD 1            TO WS-QTD-LINHAS-DADOS
054700             MOVE WS-RB-COLUNA-1 TO WS-LKS-TEXTO-QTDE (1:12)
054800             CALL "MXP0902" USING WS-LKS-CONVERTE
054900             IF WS-LKS-RETORNO NOT = 1
055000                 ADD 1        TO WS-QTD-COL1-NUMERICA
055100             END-IF
055200     END-READ.
055300*
055400 P225-FIM.
055500*-----------------------------------------------------------------
055600*    LIMPEZA E VALIDACAO, LINHA A LINHA, DE UMA LINHA DE PEDIDO
055700*    DE COMPRA JA COM O LAYOUT DE COLUNAS DECIDIDO PELO P200
055800*-----------------------------------------------------------------
055900 P300-LIMPA-ENTRADA.
056000*
056100     READ RAWDATA INTO WS-REG-LINHA-ENTRADA
056200         AT END
056300             SET FIM-RAWDATA      TO TRUE
056400         NOT AT END
056500             MOVE SPACE           TO WS-LINHA-DESCARTADA
056600*                SEPARA PRODUTO E QUANTIDADE CONFORME A COLUNA
056700*                DECIDIDA PELO CABECALHO (WS-COL-PRODUTO/-QTDE)
056800             IF WS-COL-PRODUTO = 1
056900                 MOVE WS-RB-COLUNA-1 TO CL-PRODUTO
057000             ELSE
057100*                    COLUNA DE QUANTIDADE (12 POSICOES) NAO
057200*                    TEM NOME DE PRODUTO - SO OS 12 PRIMEIROS
057300*                    CARACTERES SAO RELEVANTES AQUI
057400                 MOVE WS-RB-COLUNA-2 (1:12) TO CL-PRODUTO (1:12)
057500                 MOVE SPACES      TO CL-PRODUTO (13:28)
057600             END-IF
057700             IF WS-COL-QTDE = 1
057800                 MOVE WS-RB-COLUNA-1 (1:12) TO WS-LKS-TEXTO-QTDE
057900             ELSE
058000                 MOVE WS-RB-COLUNA-2 TO WS-LKS-TEXTO-QTDE
058100             END-IF
058200*
058300*                LINHA EM BRANCO OU COM QUANTIDADE NAO NUMERICA
058400*                E DESCARTADA SEM GERAR DETALHE NEM MENSAGEM -
058500*                E COMUM HAVER LINHAS VAZIAS NO FIM DA PLANILHA
058600             IF CL-PRODUTO = SPACES
058700                 SET LINHA-DESCARTADA TO TRUE
058800             ELSE
058900                 IF WS-LKS-TEXTO-QTDE = SPACES
059000                     SET LINHA-DESCARTADA TO TRUE
059100                 ELSE
059200                     CALL "MXP0902" USING WS-LKS-CONVERTE
059300                     IF WS-LKS-RETORNO = 1
059400                         SET LINHA-DESCARTADA TO TRUE
059500                     ELSE
059600                         MOVE WS-LKS-VALOR-QTDE TO CL-QTDE
059700                     END-IF
059800                 END-IF
059900             END-IF
060000*
060100*                NOME AINDA PODE TRAZER PREFIXO DE CAPTURA
060200*                (NUMERO DE OCR, MARCA DE PIPE) - REMOVE ANTES
060300*                DE TENTAR O CASAMENTO COM O CATALOGO
060400             IF NOT LINHA-DESCARTADA
060500                 MOVE CL-PRODUTO  TO WS-TESTE-PALHEIRO
060600                 PERFORM P500-REMOVE-PREFIXO-NUMERICO THRU
060700                         P500-FIM
060800                 PERFORM P520-REMOVE-PREFIXO-OCR THRU P520-FIM
060900                 PERFORM P600-VALIDA-ENTRADA THRU P600-FIM
061000             END-IF
061100     END-READ.
061200*
061300 P300-FIM.
061400*-----------------------------------------------------------------
061500*    LIMPEZA, FILTRO DE CATALOGO DE SALIDA E VALIDACAO, LINHA A
061600*    LINHA, DO RELATORIO DE VENDA (LAYOUT DE SALIDA E FIXO - NAO
061700*    HA CABECALHO VARIAVEL COMO NO PEDIDO DE COMPRA)
061800*-----------------------------------------------------------------
061900 P400-LIMPA-SALIDA.
062000*
062100     READ RAWDATA INTO WS-REG-LINHA-VENDA
062200         AT END
062300             SET FIM-RAWDATA      TO TRUE
062400         NOT AT END
062500             MOVE SPACE           TO WS-LINHA-DESCARTADA
062600*
062700*                LINHA TOTALMENTE EM BRANCO (RODAPE OU SEPARADOR
062800*                DE PAGINA DO RELATORIO) NAO E DADO DE VENDA
062900             IF WS-SL-PRODUTO = SPACES
063000             AND WS-SL-CAMPO-1 = SPACES
063100             AND WS-SL-CAMPO-2 = SPACES
063200             AND WS-SL-CAMPO-3 = SPACES
063300                 SET LINHA-DESCARTADA TO TRUE
063400             END-IF
063500*
063600             IF NOT LINHA-DESCARTADA
063700                 MOVE WS-SL-PRODUTO TO WS-LKS-TEXTO-ENTRADA
063800                 INSPECT WS-LKS-TEXTO-ENTRADA CONVERTING
063900                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064000                     TO "abcdefghijklmnopqrstuvwxyz"
064100*                    LINHA DE "PLU" (CODIGO DE BALANCA, NAO
064200*                    PRODUTO DE VENDA) E DESCARTADA - BASTA A
064300*                    PALAVRA APARECER NO MEIO DO CAMPO, NAO
064400*                    SO NO INICIO
064500                 MOVE WS-LKS-TEXTO-ENTRADA TO WS-TESTE-PALHEIRO
064600                 MOVE "plu"       TO WS-TESTE-AGULHA
064700                 PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
064800                 IF TESTE-SUBSTR-ACHOU
064900                     SET LINHA-DESCARTADA TO TRUE
065000                 END-IF
065100             END-IF
065200*
065300*                REDUNDANTE COM O TESTE DE LINHA TOTALMENTE EM
065400*                BRANCO ACIMA, MANTIDO POR SEGURANCA - UMA
065500*                LINHA SO COM CAMPOS NUMERICOS E SEM PRODUTO
065600*                NAO TEM COMO SER POSTADA
065700             IF NOT LINHA-DESCARTADA
065800             AND WS-SL-PRODUTO = SPACES
065900                 SET LINHA-DESCARTADA TO TRUE
066000             END-IF
066100*
066200*                SO OS PRODUTOS DO CATALOGO DE SALIDA SAO
066300*                REPORTADOS NO RESUMO DE VENDA - OS DEMAIS SAO
066400*                FILTRADOS E CONTADOS EM WS-QTD-FILTRADOS
066500             IF NOT LINHA-DESCARTADA
066600                 MOVE WS-SL-PRODUTO TO CL-PRODUTO
066700                 PERFORM P500-REMOVE-PREFIXO-NUMERICO THRU
066800                         P500-FIM
066900                 MOVE CL-PRODUTO  TO WS-TESTE-PALHEIRO
067000                 PERFORM P520-REMOVE-PREFIXO-OCR THRU P520-FIM
067100                 MOVE CL-PRODUTO  TO WS-LKS-TEXTO-ENTRADA
067200                 CALL "MXP0901" USING WS-LKS-NORMALIZA
067300                 MOVE WS-LKS-TEXTO-NORMAL TO WS-PRODUTO-NORMAL
067400                 PERFORM P460-VERIFICA-CATALOGO-SALIDA THRU
067500                         P460-FIM
067600                 IF NOT TESTE-SUBSTR-ACHOU
067700                     ADD 1        TO WS-QTD-FILTRADOS
067800                     SET LINHA-DESCARTADA TO TRUE
067900                 END-IF
068000             END-IF
068100*
068200*                A QUANTIDADE DE VENDA PODE ESTAR EM QUALQUER
068300*                UM DOS TRES CAMPOS NUMERICOS DA LINHA - SO
068400*                INTERESSA A QUE FOR INTEIRA (VER P480)
068500             IF NOT LINHA-DESCARTADA
068600                 PERFORM P480-DETECTA-QTDE-SALIDA THRU P480-FIM
068700                 IF NOT ACHOU-QTDE-SALIDA
068800                     DISPLAY "MXP0100 - AVISO: LINHA SEM "
068900                             "QUANTIDADE INTEIRA: " CL-PRODUTO
069000                     SET LINHA-DESCARTADA TO TRUE
069100                 END-IF
069200             END-IF
069300*
069400             IF NOT LINHA-DESCARTADA
069500                 PERFORM P700-VALIDA-SALIDA THRU P700-FIM
069600             END-IF
069700     END-READ.
069800*
069900 P400-FIM.
070000*
070100 P460-VERIFICA-CATALOGO-SALIDA.
070200*
070300*        VARRE A TABELA DE CATALOGO PROCURANDO UMA VARIANTE DE
070400*        SALIDA CUJO NOME CASE COM O NOME JA NORMALIZADO
070500     MOVE SPACE                   TO WS-TESTE-ACHOU.
070600*
070700     PERFORM P465-TESTA-CATALOGO-SAL THRU P465-FIM
070800             VARYING IDX-CAT FROM 1 BY 1
070900             UNTIL IDX-CAT > WS-CATALOGO-QTDE
071000             OR TESTE-SUBSTR-ACHOU.
071100*
071200 P460-FIM.
071300*
071400 P465-TESTA-CATALOGO-SAL.
071500*
071600*        SO EXAMINA LINHAS DE CATALOGO MARCADAS COMO SALIDA -
071700*        O CASAMENTO E TENTADO NOS DOIS SENTIDOS (CATALOGO
071800*        CONTIDO NO NOME CAPTURADO, OU VICE-VERSA) POIS TANTO O
071900*        CATALOGO QUANTO O RELATORIO PODEM TRAZER O NOME MAIS
072000*        CURTO OU MAIS LONGO DEPENDENDO DA FONTE
072100     IF WS-CAT-TIPO-SALIDA (IDX-CAT)
072200         MOVE WS-CAT-NOME-NORMAL (IDX-CAT)
072300                              TO WS-TESTE-AGULHA
072400         MOVE WS-PRODUTO-NORMAL TO WS-TESTE-PALHEIRO
072500         PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
072600         IF NOT TESTE-SUBSTR-ACHOU
072700             MOVE WS-PRODUTO-NORMAL TO WS-TESTE-AGULHA
072800             MOVE WS-CAT-NOME-NORMAL (IDX-CAT)
072900                              TO WS-TESTE-PALHEIRO
073000             PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
073100         END-IF
073200     END-IF.
073300*
073400 P465-FIM.
073500*
073600 P480-DETECTA-QTDE-SALIDA.
073700*
073800*        TESTA OS TRES CAMPOS NUMERICOS DA LINHA, NA ORDEM EM
073900*        QUE CHEGAM, E PARA NO PRIMEIRO QUE FOR QUANTIDADE
074000*        INTEIRA VALIDA (PRECO UNITARIO TEM CASAS DECIMAIS E
074100*        NAO SERVE - VER REGRA DE CONVERSAO DO MXP0902)
074200     MOVE SPACE                   TO WS-ACHOU-QTDE.
074300*
074400     PERFORM P485-TESTA-CAMPO-SAL THRU P485-FIM
074500             VARYING WS-IDX-CAMPO FROM 1 BY 1
074600             UNTIL WS-IDX-CAMPO > 3 OR ACHOU-QTDE-SALIDA.
074700*
074800 P480-FIM.
074900*
075000 P485-TESTA-CAMPO-SAL.
075100*
075200*        O CAMPO PODE TRAZER DOIS NUMEROS SEPARADOS POR
075300*        ESPACO (QUANTIDADE E PRECO JUNTOS NA MESMA CELULA) -
075400*        TENTA O PRIMEIRO TOKEN E, SE NAO SERVIR, O SEGUNDO
075500     IF WS-SL-CAMPO-TAB (WS-IDX-CAMPO) NOT = SPACES
075600         MOVE SPACES          TO WS-TOKEN-SALIDA-2
075700         UNSTRING WS-SL-CAMPO-TAB (WS-IDX-CAMPO)
075800             DELIMITED BY ALL SPACE
075900             INTO WS-LKS-TEXTO-QTDE
076000                  WS-TOKEN-SALIDA-2
076100         END-UNSTRING
076200         CALL "MXP0902" USING WS-LKS-CONVERTE
076300         IF WS-LKS-RETORNO = 0
076400             MOVE WS-LKS-VALOR-QTDE TO CL-QTDE
076500             SET ACHOU-QTDE-SALIDA TO TRUE
076600         ELSE
076700             MOVE WS-TOKEN-SALIDA-2 TO WS-LKS-TEXTO-QTDE
076800             CALL "MXP0902" USING WS-LKS-CONVERTE
076900             IF WS-LKS-RETORNO = 0
077000                 MOVE WS-LKS-VALOR-QTDE TO CL-QTDE
077100                 SET ACHOU-QTDE-SALIDA TO TRUE
077200             END-IF
077300         END-IF
077400     END-IF.
077500*
077600 P485-FIM.
077700*-----------------------------------------------------------------
077800*    REMOCAO DE PREFIXOS DE CAPTURA NO INICIO DO NOME DO
077900*    PRODUTO - A BALANCA/LEITORA GRAVA NUMERO DE OCR E MARCA
078000*    DE COLUNA ANTES DO NOME, E ISSO ESTRAGA O CASAMENTO COM
078100*    O CATALOGO SE NAO FOR REMOVIDO
078200*-----------------------------------------------------------------
078300 P500-REMOVE-PREFIXO-NUMERICO.
078400*
078500*        PROCURA UMA SEQUENCIA DE DIGITOS SEGUIDA DE "." "-" OU
078600*        ESPACO, E DEPOIS QUALQUER SEQUENCIA DE "|" OU ESPACOS,
078700*        NO INICIO DO NOME, E A REMOVE.
078800*
078900     MOVE ZERO                    TO WS-POS.
079000*
079100     PERFORM P505-SCAN-DIGITO THRU P505-FIM
079200             VARYING WS-IDX-CAMPO FROM 1 BY 1
079300             UNTIL WS-IDX-CAMPO > 40
079400             OR CL-PRODUTO (WS-IDX-CAMPO:1) NOT NUMERIC.
079500*
079600     IF WS-POS > ZERO
079700     AND WS-POS < 40
079800     AND (CL-PRODUTO (WS-POS + 1:1) = "."
079900          OR CL-PRODUTO (WS-POS + 1:1) = "-"
080000          OR CL-PRODUTO (WS-POS + 1:1) = SPACE)
080100*
080200         ADD 1                    TO WS-POS
080300         PERFORM P510-AVANCA-PONTO THRU P510-FIM
080400                 UNTIL WS-POS >= 40
080500                 OR (CL-PRODUTO (WS-POS + 1:1) NOT = "."
080600                     AND CL-PRODUTO (WS-POS + 1:1) NOT = "-"
080700                     AND CL-PRODUTO (WS-POS + 1:1) NOT = SPACE)
080800         PERFORM P515-AVANCA-PIPE THRU P515-FIM
080900                 UNTIL WS-POS >= 40
081000                 OR (CL-PRODUTO (WS-POS + 1:1) NOT = "|"
081100                     AND CL-PRODUTO (WS-POS + 1:1) NOT = SPACE)
081200         MOVE CL-PRODUTO (WS-POS + 1:40 - WS-POS) TO
081300              WS-TESTE-PALHEIRO
081400         MOVE SPACES               TO CL-PRODUTO
081500         MOVE WS-TESTE-PALHEIRO    TO CL-PRODUTO
081600     END-IF.
081700*
081800 P500-FIM.
081900*
082000 P505-SCAN-DIGITO.
082100*
082200*        MARCA A POSICAO DO ULTIMO DIGITO DA SEQUENCIA INICIAL
082300     MOVE WS-IDX-CAMPO            TO WS-POS.
082400*
082500 P505-FIM.
082600*
082700 P510-AVANCA-PONTO.
082800*
082900*        ANDA SOBRE O SEPARADOR (PONTO, HIFEN OU ESPACO) QUE
083000*        VEM LOGO DEPOIS DOS DIGITOS DO NUMERO DE OCR
083100     ADD 1                        TO WS-POS.
083200*
083300 P510-FIM.
083400*
083500 P515-AVANCA-PIPE.
083600*
083700*        ANDA SOBRE A MARCA DE COLUNA ("|") OU ESPACO QUE A
083800*        CAPTURA DEIXA ENTRE O NUMERO DE OCR E O NOME
083900     ADD 1                        TO WS-POS.
084000*
084100 P515-FIM.
084200*
084300 P520-REMOVE-PREFIXO-OCR.
084400*
084500*        UM SEGUNDO PREFIXO, INDEPENDENTE DO DE OCR: A LETRA
084600*        "I" (INDICADOR DE COLUNA DE LEITORA) OU A PROPRIA
084700*        MARCA DE PIPE SOLTA NO INICIO DO NOME, SEGUIDA DE
084800*        ESPACOS - TAMBEM PRECISA SER REMOVIDA ANTES DO
084900*        CASAMENTO COM O CATALOGO
085000     IF CL-PRODUTO (1:1) = "I"
085100     OR CL-PRODUTO (1:1) = "i"
085200     OR CL-PRODUTO (1:1) = "|"
085300         MOVE 1                   TO WS-POS
085400         PERFORM P525-AVANCA-ESPACO THRU P525-FIM
085500                 UNTIL WS-POS >= 40
085600                 OR CL-PRODUTO (WS-POS + 1:1) NOT = SPACE
085700         MOVE CL-PRODUTO (WS-POS + 1:40 - WS-POS) TO
085800              WS-TESTE-PALHEIRO
085900         MOVE SPACES               TO CL-PRODUTO
086000         MOVE WS-TESTE-PALHEIRO    TO CL-PRODUTO
086100     END-IF.
086200*
086300 P520-FIM.
086400*
086500 P525-AVANCA-ESPACO.
086600*
086700*        ANDA SOBRE OS ESPACOS QUE SEPARAM O PREFIXO DO NOME
086800     ADD 1                        TO WS-POS.
086900*
087000 P525-FIM.
087100*-----------------------------------------------------------------
087200*    CASAMENTO DA LINHA DE PEDIDO DE COMPRA COM O CATALOGO DE
087300*    VARIANTES DE ENTRADA E GRAVACAO DO DETALHE - PRODUTO NAO
087400*    ACHADO NO CATALOGO NAO E REJEITADO, SO FICA SEM FATOR DE
087500*    MULTIPLICACAO E ENTRA NO DETALHE COM A CATEGORIA "NAO
087600*    REGISTRADO" PARA SER REVISADO DEPOIS
087700*-----------------------------------------------------------------
087800 P600-VALIDA-ENTRADA.
087900*
088000     MOVE CL-PRODUTO               TO WS-LKS-TEXTO-ENTRADA.
088100     CALL "MXP0901" USING WS-LKS-NORMALIZA.
088200     MOVE WS-LKS-TEXTO-NORMAL       TO WS-PRODUTO-NORMAL.
088300*
088400     MOVE SPACE                     TO WS-TESTE-ACHOU.
088500*
088600     PERFORM P610-TESTA-CATALOGO-ENT THRU P610-FIM
088700             VARYING IDX-CAT FROM 1 BY 1
088800             UNTIL IDX-CAT > WS-CATALOGO-QTDE
088900             OR TESTE-SUBSTR-ACHOU.
089000*
089100     MOVE CL-PRODUTO                TO DT-PRODUTO.
089200     MOVE CL-QTDE                    TO DT-QTDE-ORIGINAL.
089300*
089400*        ACHOU NO CATALOGO - A QUANTIDADE CAPTURADA E
089500*        MULTIPLICADA PELO FATOR DA VARIANTE (CAIXA, FARDO,
089600*        DUZIA, ETC) ARREDONDADO PARA DUAS CASAS DECIMAIS
089700     IF TESTE-SUBSTR-ACHOU
089800         SUBTRACT 1                  FROM IDX-CAT
089900         MOVE WS-CAT-MULTIPLICADOR (IDX-CAT) TO DT-MULTIPLICADOR
090000         COMPUTE DT-QTDE-FINAL ROUNDED =
090100                 CL-QTDE * WS-CAT-MULTIPLICADOR (IDX-CAT)
090200         MOVE WS-CAT-CATEGORIA (IDX-CAT) TO DT-CATEGORIA
090300     ELSE
090400*                NAO ACHOU - MULTIPLICADOR FICA EM 1 (QUANTIDADE
090500*                FINAL = QUANTIDADE ORIGINAL) E O PRODUTO E
090600*                AVISADO NO CONSOLE PARA O OPERADOR CADASTRAR
090700*                A VARIANTE NO CATALOGO
090800         MOVE 1                      TO DT-MULTIPLICADOR
090900         MOVE CL-QTDE                TO DT-QTDE-FINAL
091000         MOVE CL-PRODUTO             TO WS-CAT-NR-PRODUTO
091100         MOVE WS-CAT-NR-COMPLETA     TO DT-CATEGORIA
091200         ADD 1                       TO WS-QTD-NAO-REGISTRADOS
091300         DISPLAY "MXP0100 - PRODUTO NAO REGISTRADO: " CL-PRODUTO
091400     END-IF.
091500*
091600*        GRAVA SEMPRE, REGISTRADO OU NAO - O DETALHE E O ELO
091700*        COM A POSTAGEM, QUE PRECISA DE TODAS AS LINHAS
091800     WRITE REG-DETALHE.
091900*
092000*        ACUMULA PARA O RESUMO DE CONTROLE DO MXP0000
092100     ADD 1                           TO WS-QTD-VALIDADOS.
092200     ADD DT-QTDE-ORIGINAL             TO WS-TOTAL-QTDE-ORIGINAL.
092300     ADD DT-QTDE-FINAL                TO WS-TOTAL-QTDE-FINAL.
092400*
092500 P600-FIM.
092600*
092700 P610-TESTA-CATALOGO-ENT.
092800*
092900*        SO EXAMINA LINHAS DE CATALOGO MARCADAS COMO ENTRADA -
093000*        CASAMENTO NOS DOIS SENTIDOS, PELO MESMO MOTIVO DO
093100*        P465 NO LADO DE SALIDA
093200     IF WS-CAT-TIPO-ENTRADA (IDX-CAT)
093300         MOVE WS-CAT-NOME-NORMAL (IDX-CAT) TO WS-TESTE-AGULHA
093400         MOVE WS-PRODUTO-NORMAL            TO WS-TESTE-PALHEIRO
093500         PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
093600         IF NOT TESTE-SUBSTR-ACHOU
093700             MOVE WS-PRODUTO-NORMAL        TO WS-TESTE-AGULHA
093800             MOVE WS-CAT-NOME-NORMAL (IDX-CAT)
093900                                            TO WS-TESTE-PALHEIRO
094000             PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
094100         END-IF
094200     END-IF.
094300*
094400 P610-FIM.
094500*-----------------------------------------------------------------
094600*    GRAVACAO DO DETALHE DE VENDA - O RELATORIO DE SALIDA NAO
094700*    TEM FATOR DE CONVERSAO DE EMBALAGEM (JA VEM NA UNIDADE
094800*    VENDIDA AO CLIENTE), ENTAO O MULTIPLICADOR E SEMPRE 1 E A
094900*    QUANTIDADE FINAL E IGUAL A ORIGINAL
095000*-----------------------------------------------------------------
095100 P700-VALIDA-SALIDA.
095200*
095300     MOVE SPACE                      TO WS-TESTE-ACHOU.
095400*
095500     PERFORM P710-TESTA-CATALOGO-SAL THRU P710-FIM
095600             VARYING IDX-CAT FROM 1 BY 1
095700             UNTIL IDX-CAT > WS-CATALOGO-QTDE
095800             OR TESTE-SUBSTR-ACHOU.
095900*
096000     MOVE CL-PRODUTO                 TO DT-PRODUTO.
096100     MOVE CL-QTDE                    TO DT-QTDE-ORIGINAL.
096200     MOVE 1                          TO DT-MULTIPLICADOR.
096300     MOVE CL-QTDE                    TO DT-QTDE-FINAL.
096400*
096500*        A CATEGORIA JA FOI CONFIRMADA NO FILTRO DO P400/P460 -
096600*        ESTA SEGUNDA BUSCA SO SERVE PARA GRAVAR O NOME DA
096700*        CATEGORIA NO DETALHE (PRATICAMENTE NUNCA CAI NO ELSE)
096800     IF TESTE-SUBSTR-ACHOU
096900         SUBTRACT 1                  FROM IDX-CAT
097000         MOVE WS-CAT-CATEGORIA (IDX-CAT) TO DT-CATEGORIA
097100     ELSE
097200         MOVE CL-PRODUTO             TO WS-CAT-NR-PRODUTO
097300         MOVE WS-CAT-NR-COMPLETA     TO DT-CATEGORIA
097400         ADD 1                       TO WS-QTD-NAO-REGISTRADOS
097500         DISPLAY "MXP0100 - PRODUTO NAO REGISTRADO: " CL-PRODUTO
097600     END-IF.
097700*
097800*        GRAVA SEMPRE, PELO MESMO MOTIVO DO P600
097900     WRITE REG-DETALHE.
098000*
098100     ADD 1                           TO WS-QTD-VALIDADOS.
098200     ADD DT-QTDE-ORIGINAL             TO WS-TOTAL-QTDE-ORIGINAL.
098300     ADD DT-QTDE-FINAL                TO WS-TOTAL-QTDE-FINAL.
098400*
098500 P700-FIM.
098600*
098700 P710-TESTA-CATALOGO-SAL.
098800*
098900*        MESMA LOGICA DE CASAMENTO DO P465 - MANTIDA SEPARADA
099000*        PORQUE ESTE VARRE PARA GRAVAR A CATEGORIA NO DETALHE,
099100*        NAO SO PARA DECIDIR SE A LINHA ENTRA NO RELATORIO
099200     IF WS-CAT-TIPO-SALIDA (IDX-CAT)
099300         MOVE WS-CAT-NOME-NORMAL (IDX-CAT) TO WS-TESTE-AGULHA
099400         MOVE WS-PRODUTO-NORMAL            TO WS-TESTE-PALHEIRO
099500         PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
099600         IF NOT TESTE-SUBSTR-ACHOU
099700             MOVE WS-PRODUTO-NORMAL        TO WS-TESTE-AGULHA
099800             MOVE WS-CAT-NOME-NORMAL (IDX-CAT)
099900                                            TO WS-TESTE-PALHEIRO
100000             PERFORM P800-TESTA-SUBSTRING THRU P800-FIM
100100         END-IF
100200     END-IF.
100300*
100400 P710-FIM.
100500*-----------------------------------------------------------------
100600*    TESTE DE SUBSTRING GENERICO (A AGULHA ESTA CONTIDA NO
100700*    PALHEIRO, EM QUALQUER POSICAO) POR MODIFICACAO DE
100800*    REFERENCIA, CARACTER A CARACTER - ESTA CASA NAO USA FUNCAO
100900*    INTRINSECA, E ESTA ROTINA E COMPARTILHADA POR TODO O
101000*    CASAMENTO DE NOME DE PRODUTO COM O CATALOGO (P200, P400,
101100*    P460, P600, P700) PARA NAO DUPLICAR A VARREDURA
101200*-----------------------------------------------------------------
101300 P800-TESTA-SUBSTRING.
101400*
101500     MOVE SPACE                      TO WS-TESTE-ACHOU.
101600*
101700*        MEDE O TAMANHO REAL DA AGULHA E DO PALHEIRO (SEM OS
101800*        ESPACOS DE PREENCHIMENTO A DIREITA) ANTES DE VARRER -
101900*        OS CAMPOS SAO PIC X(40) FIXOS, NEM SEMPRE CHEIOS
102000     MOVE 40                         TO WS-TAM-AGULHA.
102100     PERFORM P805-MEDE-AGULHA THRU P805-FIM
102200             UNTIL WS-TAM-AGULHA = 0
102300             OR WS-TESTE-AGULHA (WS-TAM-AGULHA:1) NOT = SPACE.
102400*
102500     MOVE 40                         TO WS-TAM-PALHEIRO.
102600     PERFORM P810-MEDE-PALHEIRO THRU P810-FIM
102700             UNTIL WS-TAM-PALHEIRO = 0
102800             OR WS-TESTE-PALHEIRO (WS-TAM-PALHEIRO:1) NOT = SPACE.
102900*
103000*        AGULHA VAZIA OU MAIOR QUE O PALHEIRO NUNCA CASA -
103100*        SO ENTAO VARRE POSICAO A POSICAO PROCURANDO A AGULHA
103200     IF WS-TAM-AGULHA > ZERO
103300     AND WS-TAM-AGULHA <= WS-TAM-PALHEIRO
103400         PERFORM P815-SCAN-POS THRU P815-FIM
103500                 VARYING WS-POS FROM 1 BY 1
103600                 UNTIL WS-POS > WS-TAM-PALHEIRO - WS-TAM-AGULHA + 1
103700                 OR TESTE-SUBSTR-ACHOU
103800     END-IF.
103900*
104000 P800-FIM.
104100*
104200 P805-MEDE-AGULHA.
104300*
104400*        ENCOLHE UMA POSICAO POR VEZ ENQUANTO O ULTIMO
104500*        CARACTER FOR ESPACO DE PREENCHIMENTO
104600     SUBTRACT 1                      FROM WS-TAM-AGULHA.
104700*
104800 P805-FIM.
104900*
105000 P810-MEDE-PALHEIRO.
105100*
105200*        MESMA IDEIA DO P805, PARA O CAMPO PALHEIRO
105300     SUBTRACT 1                      FROM WS-TAM-PALHEIRO.
105400*
105500 P810-FIM.
105600*
105700 P815-SCAN-POS.
105800*
105900*        COMPARA A JANELA DO PALHEIRO NA POSICAO ATUAL, DO
106000*        TAMANHO DA AGULHA, CONTRA A PROPRIA AGULHA
106100     IF WS-TESTE-PALHEIRO (WS-POS:WS-TAM-AGULHA) =
106200        WS-TESTE-AGULHA (1:WS-TAM-AGULHA)
106300         SET TESTE-SUBSTR-ACHOU TO TRUE
106400     END-IF.
106500*
106600 P815-FIM.
106700*
106800 P900-FIM.
106900*
107000*        FECHA OS TRES ARQUIVOS E DEVOLVE O CONTROLE AO
107100*        CONTROLADOR MXP0000, QUE CHAMA A POSTAGEM A SEGUIR
107200     CLOSE RAWDATA CATALOGO DETALHE.
107300     GOBACK.
107400*
107500 END PROGRAM MXP0100.
