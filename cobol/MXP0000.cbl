000100******************************************************************
000200* Programa.: MXP0000
000300* Autor....: A. RAFFUL
000400* Instalac.: MAXIPASTEL - SETOR DE INFORMATICA
000500* Escrito..: 20/06/1991
000600* Compilado: 99/99/9999
000700* Seguranca: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000800******************************************************************
000900* CONTROLADOR DO BATCH DE POSTAGEM DE ESTOQUE (SUBSTITUI O MENU
001000* INTERATIVO DO SISTEMA DE COMPRAS POR UMA CADEIA DE CALL EM
001100* LOTE): LIMPA+VALIDA (MXP0100), POSTA NO ESTOQUE (MXP0200) E
001200* IMPRIME O RESUMO DE CONTROLE DE EXECUCAO.
001300*
001400* O MODO DE EXECUCAO (ENTRADA OU SALIDA) VEM DA CHAVE UPSI-0 DO
001500* JCL/PARM DE EXECUCAO:
001600*   UPSI-0 = OFF (0) -> MODO ENTRADA (PEDIDO DE COMPRA)
001700*   UPSI-0 = ON  (1) -> MODO SALIDA  (RELATORIO DE VENDA)
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000*   20/06/1991 ARF0000 - PROGRAMA ORIGINAL (MENU INTERATIVO)
002100*   02/09/1991 ARF0013 - CONVERTIDO PARA CONTROLADOR DE LOTE
002200*   14/02/1992 ARF0028 - INCLUI CHAVE UPSI-0 DE MODO DE EXECUCAO
002300*   19/05/1996 ARF0078 - LIMPEZA DE COMENTARIOS
002400*   09/02/1998 ARF0091 - PADRONIZACAO DE NOMES DE CAMPOS
002500*   27/10/1998 Y2K0000 - REVISAO MILENIO - SEM CAMPOS DE DATA
002600*   15/03/1999 Y2K0013 - CONFIRMADO: SEM IMPACTO ANO 2000
002700*   18/08/2003 ARF0121 - INCLUI RESUMO DE CONTROLE NA SAIDA
002800*   14/12/2004 ARF0138 - ACUMULADORES ARREDONDADOS DO RESUMO
002900*              VOLTAM A NIVEL 77, COMO NOS DEMAIS PROGRAMAS
003000*   20/12/2004 ARF0140 - REMOVE C01 IS TOP-OF-FORM (NUNCA USADO,
003100*              NAO E HABITO DA CASA - NENHUM RELATORIO AQUI)
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    MXP0000.
003500 AUTHOR.        A. RAFFUL.
003600 INSTALLATION.  MAXIPASTEL - SETOR DE INFORMATICA.
003700 DATE-WRITTEN.  20/06/1991.
003800 DATE-COMPILED. 18/08/2003.
003900 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS UPSI-0-MODO-SALIDA
004500            OFF STATUS IS UPSI-0-MODO-ENTRADA.
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*-----------------------------------------------------------------
005000 01  WS-COM-AREA.
005100     05  WS-MODO                  PIC X(01).
005200         88  WS-MODO-ENTRADA      VALUE "E".
005300         88  WS-MODO-SALIDA       VALUE "S".
005400     05  WS-QTD-VALIDADOS         PIC 9(06).
005500     05  WS-TOTAL-QTDE-ORIGINAL   PIC S9(09)V99.
005600     05  WS-TOTAL-QTDE-FINAL      PIC S9(09)V99.
005700     05  WS-QTD-NAO-REGISTRADOS   PIC 9(06).
005800     05  WS-QTD-FILTRADOS         PIC 9(06).
005900     05  FILLER                   PIC X(01).
006000 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
006100     05  FILLER                   PIC X(01).
006200     05  WS-COM-AREA-NUMERICA     PIC X(33).
006300     05  FILLER                   PIC X(01).
006400 01  WS-COM-AREA-METADE REDEFINES WS-COM-AREA.
006500     05  WS-COM-AREA-1A-METADE    PIC X(17).
006600     05  WS-COM-AREA-2A-METADE    PIC X(17).
006700     05  FILLER                   PIC X(01).
006800*
006900 01  WS-RESUMO-CONTROLE.
007000     03  WS-LST-LINHA-01.
007100         05  FILLER               PIC X(27) VALUE
007200                                 "PRODUCTOS VALIDADOS:      ".
007300         05  WS-LIN01-VALOR       PIC ZZZ9.
007400     03  WS-LST-LINHA-02.
007500         05  FILLER               PIC X(27) VALUE
007600                                 "CANTIDAD TOTAL ORIGINAL:   ".
007700         05  WS-LIN02-VALOR       PIC ZZZ,ZZZ,ZZ9.
007800     03  WS-LST-LINHA-03.
007900         05  FILLER               PIC X(27) VALUE
008000                                 "CANTIDAD TOTAL FINAL:      ".
008100         05  WS-LIN03-VALOR       PIC ZZZ,ZZZ,ZZ9.
008200     03  WS-LST-LINHA-04.
008300         05  FILLER               PIC X(27) VALUE
008400                                 "PRODUCTOS NO REGISTRADOS:  ".
008500         05  WS-LIN04-VALOR       PIC ZZZ9.
008600     03  WS-LST-LINHA-05.
008700         05  FILLER               PIC X(27) VALUE
008800                                 "FILAS FILTRADAS (SALIDA):  ".
008900         05  WS-LIN05-VALOR       PIC ZZZ9.
009000 01  WS-RESUMO-CONTROLE-TXT REDEFINES WS-RESUMO-CONTROLE.
009100     05  FILLER                   PIC X(169).
009200*
009300*        CAMPOS ISOLADOS (77) - ACUMULADORES ARREDONDADOS DO
009400*        RESUMO DE CONTROLE, NO ESTILO DOS DEMAIS PROGRAMAS
009500*        DA INSTALACAO
009600 77  WS-TOTAL-ORIGINAL-ARRED       PIC S9(09) COMP.
009700 77  WS-TOTAL-FINAL-ARRED          PIC S9(09) COMP.
009800*-----------------------------------------------------------------
009900 PROCEDURE DIVISION.
010000*-----------------------------------------------------------------
010100 MAIN-PROCEDURE.
010200*
010300     PERFORM P100-INICIALIZA THRU P100-FIM.
010400*
010500     CALL "MXP0100" USING WS-COM-AREA.
010600*
010700     PERFORM P500-IMPRIME-RESUMO THRU P500-FIM.
010800*
010900     CALL "MXP0200" USING WS-COM-AREA.
011000*
011100     PERFORM P900-FIM.
011200*
011300 P100-INICIALIZA.
011400*
011500     MOVE SPACES                  TO WS-COM-AREA.
011600     MOVE ZERO                    TO WS-QTD-VALIDADOS
011700                                      WS-TOTAL-QTDE-ORIGINAL
011800                                      WS-TOTAL-QTDE-FINAL
011900                                      WS-QTD-NAO-REGISTRADOS
012000                                      WS-QTD-FILTRADOS.
012100*
012200     IF UPSI-0-MODO-SALIDA
012300         SET WS-MODO-SALIDA       TO TRUE
012400         DISPLAY "MXP0000 - POSTAGEM DE ESTOQUE - MODO SALIDA"
012500     ELSE
012600         SET WS-MODO-ENTRADA      TO TRUE
012700         DISPLAY "MXP0000 - POSTAGEM DE ESTOQUE - MODO ENTRADA"
012800     END-IF.
012900*
013000 P100-FIM.
013100*-----------------------------------------------------------------
013200*    IMPRESSAO DO BLOCO DE TOTAIS DO RESUMO DE CONTROLE DA
013300*    EXECUCAO (PRODUTOS VALIDADOS, QUANTIDADES E DESCARTES)
013400*-----------------------------------------------------------------
013500 P500-IMPRIME-RESUMO.
013600*
013700*        ARREDONDA OS ACUMULADORES DE DUAS CASAS DECIMAIS PARA O
013800*        INTEIRO MAIS PROXIMO ANTES DE EDITAR NAS LINHAS DO
013900*        RESUMO, QUE NAO TRAZEM CASAS DECIMAIS
014000     COMPUTE WS-TOTAL-ORIGINAL-ARRED ROUNDED =
014100             WS-TOTAL-QTDE-ORIGINAL.
014200     COMPUTE WS-TOTAL-FINAL-ARRED ROUNDED =
014300             WS-TOTAL-QTDE-FINAL.
014400*
014500     MOVE WS-QTD-VALIDADOS        TO WS-LIN01-VALOR.
014600     MOVE WS-TOTAL-ORIGINAL-ARRED TO WS-LIN02-VALOR.
014700     MOVE WS-TOTAL-FINAL-ARRED    TO WS-LIN03-VALOR.
014800     MOVE WS-QTD-NAO-REGISTRADOS  TO WS-LIN04-VALOR.
014900     MOVE WS-QTD-FILTRADOS        TO WS-LIN05-VALOR.
015000*
015100     DISPLAY WS-LST-LINHA-01.
015200     DISPLAY WS-LST-LINHA-02.
015300     DISPLAY WS-LST-LINHA-03.
015400     DISPLAY WS-LST-LINHA-04.
015500     IF WS-MODO-SALIDA
015600         DISPLAY WS-LST-LINHA-05
015700     END-IF.
015800*
015900 P500-FIM.
016000*
016100 P900-FIM.
016200*
016300     DISPLAY "MXP0000 - FIM DA POSTAGEM DE ESTOQUE".
016400     STOP RUN.
016500*
016600 END PROGRAM MXP0000.
