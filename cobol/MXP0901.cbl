000100******************************************************************
000200* Programa.: MXP0901
000300* Autor....: A. RAFFUL
000400* Instalac.: MAXIPASTEL - SETOR DE INFORMATICA
000500* Escrito..: 11/06/1991
000600* Compilado: 99/99/9999
000700* Seguranca: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000800******************************************************************
000900* NORMALIZA NOME DE PRODUTO PARA CASAMENTO COM O CATALOGO.
001000* REGRA DE NORMALIZACAO DO NOME DO PRODUTO:
001100*   - CONVERTE PARA MINUSCULAS
001200*   - ELIMINA TUDO QUE NAO SEJA LETRA (INCLUSIVE VOGAL ACENTUADA
001300*     E "NH-TIL") OU DIGITO - SEM ESPACOS, SEM PONTUACAO
001400******************************************************************
001500* HISTORICO DE ALTERACOES
001600*   11/06/1991 ARF0001 - PROGRAMA ORIGINAL
001700*   03/09/1991 ARF0014 - INCLUI "NH-TIL" NA TABELA DE VOGAIS
001800*   22/01/1992 ARF0027 - CORRIGE TAMANHO DO TEXTO DE SAIDA
001900*   14/07/1993 ARF0048 - REVISAO GERAL - ANDRE RAFFUL
002000*   30/11/1994 ARF0061 - AJUSTE NA TABELA DE ACENTOS (TIL ORTOG.)
002100*   19/05/1996 ARF0079 - LIMPEZA DE COMENTARIOS
002200*   09/02/1998 ARF0092 - PADRONIZACAO DE NOMES DE CAMPOS
002300*   27/10/1998 Y2K0001 - REVISAO MILENIO - SEM CAMPOS DE DATA AQUI
002400*   15/03/1999 Y2K0014 - CONFIRMADO: SEM IMPACTO ANO 2000
002500*   06/08/2001 ARF0103 - AJUSTE DE LIMITE DE INDICE (WS-IDX-ENT)
002600*   03/12/2004 ARF0133 - ELIMINA PERFORM...END-PERFORM EM LINHA,
002700*              LACO AGORA E PARAGRAFO PROPRIO
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    MXP0901.
003100 AUTHOR.        A. RAFFUL.
003200 INSTALLATION.  MAXIPASTEL - SETOR DE INFORMATICA.
003300 DATE-WRITTEN.  11/06/1991.
003400 DATE-COMPILED. 06/08/2001.
003500 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS VOGAL-ACENTUADA IS
004100         "á" "é" "í" "ó" "ú" "ñ"
004200     CLASS LETRA-MINUSCULA IS "a" THRU "z".
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*-----------------------------------------------------------------
004700 01  WS-TEXTO-ENT                 PIC X(40).
004800 01  WS-TEXTO-ENT-TAB REDEFINES WS-TEXTO-ENT.
004900     05  WS-CARACTER-ENT          PIC X(01) OCCURS 40 TIMES.
005000 01  WS-TEXTO-ENT-META REDEFINES WS-TEXTO-ENT.
005100     05  WS-TEXTO-ENT-1A-METADE   PIC X(20).
005200     05  WS-TEXTO-ENT-2A-METADE   PIC X(20).
005300*
005400 01  WS-TEXTO-SAI                 PIC X(40).
005500 01  WS-TEXTO-SAI-TAB REDEFINES WS-TEXTO-SAI.
005600     05  WS-CARACTER-SAI          PIC X(01) OCCURS 40 TIMES.
005700*
005800 01  WS-AUXILIARES.
005900     05  WS-IDX-ENT               PIC 9(02) COMP.
006000     05  WS-IDX-SAI               PIC 9(02) COMP.
006100     05  WS-CARACTER-ATUAL        PIC X(01).
006200     05  FILLER                   PIC X(01).
006300*-----------------------------------------------------------------
006400 LINKAGE SECTION.
006500*-----------------------------------------------------------------
006600 01  LKS-PARAMETRO.
006700     05  LKS-TEXTO-ENTRADA        PIC X(40).
006800     05  LKS-TEXTO-NORMAL         PIC X(40).
006900*-----------------------------------------------------------------
007000* LKS-TEXTO-ENTRADA = NOME DO PRODUTO (ATE 40 POSICOES), COMO
007100*                     CAPTURADO OU COMO REGISTRADO NO CATALOGO
007200* LKS-TEXTO-NORMAL  = RETORNO - TEXTO NORMALIZADO (MINUSCULO,
007300*                     SOMENTE LETRA/DIGITO/VOGAL ACENTUADA)
007400*-----------------------------------------------------------------
007500 PROCEDURE DIVISION USING LKS-PARAMETRO.
007600*-----------------------------------------------------------------
007700 P100-NORMALIZA.
007800*
007900     MOVE LKS-TEXTO-ENTRADA       TO WS-TEXTO-ENT.
008000     INSPECT WS-TEXTO-ENT CONVERTING
008100         "ABCDEFGHIJKLMNOPQRSTUVWXYZÁÉÍÓÚÑ"
008200         TO "abcdefghijklmnopqrstuvwxyzáéíóúñ".
008300*
008400     MOVE SPACES                  TO WS-TEXTO-SAI.
008500     MOVE ZERO                    TO WS-IDX-SAI.
008600*
008700     PERFORM P150-TESTA-CARACTER THRU P150-FIM
008800             VARYING WS-IDX-ENT FROM 1 BY 1
008900             UNTIL WS-IDX-ENT > 40.
009000*
009100     MOVE WS-TEXTO-SAI            TO LKS-TEXTO-NORMAL.
009200*
009300 P100-FIM.
009400     GOBACK.
009500*
009600 P150-TESTA-CARACTER.
009700*
009800     MOVE WS-CARACTER-ENT (WS-IDX-ENT) TO WS-CARACTER-ATUAL.
009900     IF WS-CARACTER-ATUAL IS NUMERIC
010000     OR WS-CARACTER-ATUAL IS LETRA-MINUSCULA
010100     OR WS-CARACTER-ATUAL IS VOGAL-ACENTUADA
010200         ADD 1                TO WS-IDX-SAI
010300         IF WS-IDX-SAI <= 40
010400             MOVE WS-CARACTER-ATUAL
010500                              TO WS-CARACTER-SAI (WS-IDX-SAI)
010600         END-IF
010700     END-IF.
010800*
010900 P150-FIM.
011000*
011100 END PROGRAM MXP0901.
