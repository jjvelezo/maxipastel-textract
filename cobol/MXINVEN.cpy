000100******************************************************************
000200* Copybook.: MXINVEN
000300* Autor....: A. RAFFUL
000400* Descricao: LAYOUT DO ARQUIVO MESTRE DE ESTOQUE (1 POR CATEGORIA)
000500* Usado em.: FD ESTMASTR - MXP0200
000600******************************************************************
000700* HISTORICO DE ALTERACOES
000800*   29/06/1991 ARF0004 - LAYOUT ORIGINAL
000900*   14/02/1992 ARF0030 - AMPLIA INV-CATEGORIA PARA 56 POSICOES
001000*                        (CABE O SUFIXO " (NO REGISTRADO)")
001100*   19/05/1996 ARF0082 - LIMPEZA DE COMENTARIOS
001200*   09/02/1998 ARF0095 - PADRONIZACAO DE NOMES DE CAMPOS
001300*   27/10/1998 Y2K0004 - REVISAO MILENIO - SEM CAMPOS DE DATA
001400******************************************************************
001500 01  REG-ESTOQUE.
001600*        ----------------------------------------------------
001700*        CHAVE LOGICA = INV-CATEGORIA, TRIM E COMPARACAO EXATA
001800*        (ARQUIVO SEQUENCIAL, NAO INDEXADO - RELEITURA EM
001900*        MEMORIA A CADA EXECUCAO DE POSTAGEM - VER MXP0200)
002000*        ----------------------------------------------------
002100     05  INV-CATEGORIA            PIC X(56).
002200     05  INV-ENTRADA              PIC S9(09)V99.
002300     05  INV-SAIDA                PIC S9(09)V99.
