000100******************************************************************
000200* Programa.: MXP0902
000300* Autor....: A. RAFFUL
000400* Instalac.: MAXIPASTEL - SETOR DE INFORMATICA
000500* Escrito..: 18/06/1991
000600* Compilado: 99/99/9999
000700* Seguranca: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000800******************************************************************
000900* CONVERTE UM TEXTO DE QUANTIDADE (VIRGULA OU PONTO DECIMAL) PARA
001000* VALOR NUMERICO E CLASSIFICA O RESULTADO, CARACTER A CARACTER -
001100* SEM USAR FUNCAO INTRINSECA, NO ESTILO DOS DEMAIS UTILITARIOS.
001200* REGRAS DE CONVERSAO:
001300*   - VIRGULA DECIMAL E ACEITA E TRATADA COMO PONTO; TEXTO
001400*     NAO NUMERICO INVALIDA A CONVERSAO (LKS-RETORNO = 1)
001500*   - UM VALOR E QUANTIDADE SE FOR MAIOR QUE ZERO E NAO TIVER
001600*     PARTE FRACIONARIA (PRECO TRAZ CASAS DECIMAIS E E
001700*     DESCARTADO PELO CHAMADOR)
001800******************************************************************
001900* HISTORICO DE ALTERACOES
002000*   18/06/1991 ARF0002 - PROGRAMA ORIGINAL
002100*   25/06/1991 ARF0005 - TROCA VIRGULA POR PONTO ANTES DE TESTAR
002200*   14/02/1992 ARF0029 - INCLUI INDICADOR DE PARTE FRACIONARIA
002300*   09/09/1993 ARF0051 - CORRIGE SINAL EM VALOR NEGATIVO
002400*   17/05/1996 ARF0080 - LIMPEZA DE COMENTARIOS
002500*   09/02/1998 ARF0093 - PADRONIZACAO DE NOMES DE CAMPOS
002600*   27/10/1998 Y2K0002 - REVISAO MILENIO - SEM CAMPOS DE DATA AQUI
002700*   15/03/1999 Y2K0015 - CONFIRMADO: SEM IMPACTO ANO 2000
002800*   11/04/2002 ARF0110 - REESCRITO SEM FUNCAO NUMVAL (PORTAB.)
002900*   03/12/2004 ARF0134 - FOLGA DE EXPANSAO EM WS-AUXILIARES
003000*   18/12/2004 ARF0139 - CORRIGE TESTE DE PARTE FRACIONARIA:
003100*              SO MARCA FRACIONARIO SE CASA DECIMAL FOR NAO-ZERO
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    MXP0902.
003500 AUTHOR.        A. RAFFUL.
003600 INSTALLATION.  MAXIPASTEL - SETOR DE INFORMATICA.
003700 DATE-WRITTEN.  18/06/1991.
003800 DATE-COMPILED. 11/04/2002.
003900 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS DIGITO-OU-SINAL IS "0" THRU "9" "+" "-" ".".
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*-----------------------------------------------------------------
004900 01  WS-TEXTO-CONVERTIDO          PIC X(12).
005000 01  WS-TEXTO-CONVERT-TAB REDEFINES WS-TEXTO-CONVERTIDO.
005100     05  WS-CARACTER-CNV          PIC X(01) OCCURS 12 TIMES.
005200 01  WS-TEXTO-CONVERT-META REDEFINES WS-TEXTO-CONVERTIDO.
005300     05  WS-TEXTO-CNV-1A-METADE   PIC X(06).
005400     05  WS-TEXTO-CNV-2A-METADE   PIC X(06).
005500 01  WS-TEXTO-CONVERT-DIG REDEFINES WS-TEXTO-CONVERTIDO.
005600     05  WS-DIGITO-CNV            PIC 9(01) OCCURS 12 TIMES.
005700*
005800 01  WS-VALOR-ABSOLUTO            PIC 9(07)V99 COMP.
005900*
006000 01  WS-AUXILIARES.
006100     05  WS-IDX-CNV               PIC 9(02) COMP.
006200     05  WS-QTD-CASAS-DEC         PIC 9(02) COMP.
006300     05  WS-TEM-SINAL-NEG         PIC X(01) VALUE SPACE.
006400         88  VIU-SINAL-NEGATIVO   VALUE "S".
006500     05  WS-TEM-PONTO             PIC X(01) VALUE SPACE.
006600         88  VIU-PONTO-DECIMAL    VALUE "S".
006700     05  WS-TEM-FRACAO            PIC X(01) VALUE SPACE.
006800         88  VIU-PARTE-FRACIONAR  VALUE "S".
006900     05  WS-TEXTO-INVALIDO        PIC X(01) VALUE SPACE.
007000         88  TEXTO-NAO-NUMERICO   VALUE "S".
007100     05  FILLER                   PIC X(01).
007200*-----------------------------------------------------------------
007300 LINKAGE SECTION.
007400*-----------------------------------------------------------------
007500 01  LKS-PARAMETRO.
007600     05  LKS-TEXTO-QTDE           PIC X(12).
007700     05  LKS-VALOR-QTDE           PIC S9(07)V99.
007800     05  LKS-RETORNO              PIC 9(01).
007900*-----------------------------------------------------------------
008000* LKS-TEXTO-QTDE = TEXTO CAPTURADO DA CELULA DE QUANTIDADE, COM
008100*                  VIRGULA OU PONTO DECIMAL, PODENDO SER INVALIDO
008200* LKS-VALOR-QTDE = RETORNO - VALOR NUMERICO CONVERTIDO
008300* LKS-RETORNO    = 0 - CONVERTIDO, MAIOR QUE ZERO E INTEIRO
008400*                  1 - TEXTO NAO NUMERICO (NAO CONVERTIDO)
008500*                  2 - CONVERTIDO, MAS NAO SERVE COMO QUANTIDADE
008600*                      (ZERO, NEGATIVO, OU COM CASAS DECIMAIS)
008700*-----------------------------------------------------------------
008800 PROCEDURE DIVISION USING LKS-PARAMETRO.
008900*-----------------------------------------------------------------
009000 P100-CONVERTE.
009100*
009200     MOVE LKS-TEXTO-QTDE          TO WS-TEXTO-CONVERTIDO.
009300     INSPECT WS-TEXTO-CONVERTIDO CONVERTING "," TO ".".
009400*
009500     MOVE ZERO                    TO LKS-VALOR-QTDE
009600                                      WS-VALOR-ABSOLUTO
009700                                      WS-QTD-CASAS-DEC.
009800     MOVE SPACE                   TO WS-TEM-SINAL-NEG
009900                                      WS-TEM-PONTO
010000                                      WS-TEM-FRACAO
010100                                      WS-TEXTO-INVALIDO.
010200     MOVE 0                       TO LKS-RETORNO.
010300*
010400     PERFORM P200-ACUMULA-DIGITOS THRU P200-FIM
010500             VARYING WS-IDX-CNV FROM 1 BY 1
010600             UNTIL WS-IDX-CNV > 12 OR TEXTO-NAO-NUMERICO.
010700*
010800     IF TEXTO-NAO-NUMERICO
010900         MOVE 1                   TO LKS-RETORNO
011000     ELSE
011100         MOVE WS-VALOR-ABSOLUTO   TO LKS-VALOR-QTDE
011200         IF VIU-SINAL-NEGATIVO
011300             COMPUTE LKS-VALOR-QTDE = ZERO - WS-VALOR-ABSOLUTO
011400         END-IF
011500         IF LKS-VALOR-QTDE NOT > ZERO
011600         OR VIU-PARTE-FRACIONAR
011700             MOVE 2               TO LKS-RETORNO
011800         END-IF
011900     END-IF.
012000*
012100 P100-FIM.
012200*
012300 P200-ACUMULA-DIGITOS.
012400*
012500     IF WS-CARACTER-CNV (WS-IDX-CNV) = SPACE
012600         CONTINUE
012700     ELSE
012800         IF WS-CARACTER-CNV (WS-IDX-CNV) = "+"
012900             CONTINUE
013000         ELSE
013100         IF WS-CARACTER-CNV (WS-IDX-CNV) = "-"
013200             SET VIU-SINAL-NEGATIVO TO TRUE
013300         ELSE
013400         IF WS-CARACTER-CNV (WS-IDX-CNV) = "."
013500             IF VIU-PONTO-DECIMAL
013600                 SET TEXTO-NAO-NUMERICO TO TRUE
013700             ELSE
013800                 SET VIU-PONTO-DECIMAL TO TRUE
013900             END-IF
014000         ELSE
014100         IF WS-CARACTER-CNV (WS-IDX-CNV) IS NOT NUMERIC
014200             SET TEXTO-NAO-NUMERICO TO TRUE
014300         ELSE
014400             IF VIU-PONTO-DECIMAL
014500                 ADD 1             TO WS-QTD-CASAS-DEC
014600*                    SO E FRACIONARIO DE FATO SE ALGUMA CASA
014700*                    DECIMAL FOR DIFERENTE DE ZERO; "5.00" E
014800*                    "12,00" SAO QUANTIDADE INTEIRA, NAO PRECO
014900                 IF WS-DIGITO-CNV (WS-IDX-CNV) NOT = ZERO
015000                     SET VIU-PARTE-FRACIONAR TO TRUE
015100                 END-IF
015200                 IF WS-QTD-CASAS-DEC <= 2
015300                     COMPUTE WS-VALOR-ABSOLUTO ROUNDED =
015400                         WS-VALOR-ABSOLUTO +
015500                         WS-DIGITO-CNV (WS-IDX-CNV) /
015600                         (10 ** WS-QTD-CASAS-DEC)
015700                 END-IF
015800             ELSE
015900                 COMPUTE WS-VALOR-ABSOLUTO =
016000                         WS-VALOR-ABSOLUTO * 10 +
016100                         WS-DIGITO-CNV (WS-IDX-CNV)
016200             END-IF
016300         END-IF
016400         END-IF
016500         END-IF
016600         END-IF
016700     END-IF.
016800*
016900 P200-FIM.
017000     EXIT.
017100*
017200 END PROGRAM MXP0902.
