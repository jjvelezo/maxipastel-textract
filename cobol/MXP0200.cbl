000100******************************************************************
000200* Programa.: MXP0200
000300* Autor....: A. RAFFUL
000400* Instalac.: MAXIPASTEL - SETOR DE INFORMATICA
000500* Escrito..: 30/06/1991
000600* Compilado: 99/99/9999
000700* Seguranca: USO INTERNO - SOMENTE PESSOAL AUTORIZADO
000800******************************************************************
000900* POSTAGEM DO DETALHE VALIDADO NO MESTRE DE ESTOQUE, UMA LINHA
001000* POR CATEGORIA, SOMANDO A QUANTIDADE FINAL DO DETALHE E
001100* GRAVANDO O TOTAL NA COLUNA DE ENTRADA OU SALIDA (CONFORME O
001200* MODO DA EXECUCAO), COM QUEBRA DE CONTROLE POR CATEGORIA SOBRE
001300* O DETALHE ORDENADO.
001400******************************************************************
001500* HISTORICO DE ALTERACOES
001600*   30/06/1991 ARF0007 - PROGRAMA ORIGINAL
001700*   03/09/1991 ARF0016 - CORRIGE ORDEM DE CLASSIFICACAO DO SORT
001800*   14/02/1992 ARF0033 - INCLUI CATEGORIA NOVA (APPEND NO MESTRE)
001900*   09/09/1993 ARF0053 - POSTAGEM SUBSTITUI O TOTAL DA CATEGORIA,
002000*              NAO SOMA AO QUE JA ESTAVA NO MESTRE
002100*   14/07/1994 ARF0059 - TABELA DE ESTOQUE PASSA A 500 LINHAS
002200*   19/05/1996 ARF0084 - LIMPEZA DE COMENTARIOS
002300*   09/02/1998 ARF0097 - PADRONIZACAO DE NOMES DE CAMPOS
002400*   27/10/1998 Y2K0006 - REVISAO MILENIO - SEM CAMPOS DE DATA
002500*   15/03/1999 Y2K0017 - CONFIRMADO: SEM IMPACTO ANO 2000
002600*   21/04/2004 ARF0128 - PULA POSTAGEM QUANDO DETALHE VEM VAZIO
002700*   03/12/2004 ARF0132 - ELIMINA PERFORM...END-PERFORM EM LINHA,
002800*              LACOS AGORA SAO PARAGRAFOS PROPRIOS
002900*   14/12/2004 ARF0137 - CONTADOR DA TABELA DE ESTOQUE E CONSTANTE
003000*              DE CATEGORIA VOLTAM A NIVEL 77, COMO NOS DEMAIS
003100*              PROGRAMAS DA INSTALACAO
003200*   20/12/2004 ARF0142 - REMOVE C01 IS TOP-OF-FORM (NUNCA USADO,
003300*              NAO E HABITO DA CASA - NENHUM RELATORIO)
003400*   28/12/2004 ARF0144 - COMENTARIOS DOS PARAGRAFOS REESCRITOS EM
003500*              LINGUAGEM PROPRIA DA CASA, SEM REFERENCIA A
003600*              NUMERACAO DE DOCUMENTO EXTERNO
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    MXP0200.
004000 AUTHOR.        A. RAFFUL.
004100 INSTALLATION.  MAXIPASTEL - SETOR DE INFORMATICA.
004200 DATE-WRITTEN.  30/06/1991.
004300 DATE-COMPILED. 21/04/2004.
004400 SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100*        DETALHE VALIDADO, GERADO PELA LIMPEZA (MXP0100) - UMA
005200*        LINHA POR PRODUTO, AINDA NAO AGRUPADA POR CATEGORIA
005300     SELECT DETALHE ASSIGN TO "DETALHE"
005400         ORGANIZATION   IS SEQUENTIAL
005500         ACCESS         IS SEQUENTIAL
005600         FILE STATUS    IS WS-FS-DETALHE.
005700*
005800*        MESTRE DE ESTOQUE - UMA LINHA POR CATEGORIA, COM AS
005900*        COLUNAS DE ENTRADA E SALIDA ACUMULADAS - RELIDO NO
006000*        INICIO E REGRAVADO POR COMPLETO NO FIM DA EXECUCAO
006100     SELECT ESTMASTR ASSIGN TO "INVMAST"
006200         ORGANIZATION   IS SEQUENTIAL
006300         ACCESS         IS SEQUENTIAL
006400         FILE STATUS    IS WS-FS-ESTMASTR.
006500*
006600*        ARQUIVO DE TRABALHO DO SORT, INTERNO A ESTA EXECUCAO -
006700*        NAO PERSISTE ENTRE RODADAS DO LOTE
006800     SELECT SORT-DETALHE ASSIGN TO "SORTDET"
006900         ORGANIZATION   IS LINE SEQUENTIAL
007000         ACCESS         IS SEQUENTIAL.
007100*-----------------------------------------------------------------
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  DETALHE
007600     RECORD CONTAINS 178 CHARACTERS.
007700*        LAYOUT IDENTICO AO DETALHE GRAVADO PELA MXP0100 - SO A
007800*        QTDE-FINAL E A CATEGORIA INTERESSAM A ESTE PROGRAMA
007900 01  REG-DETALHE.
008000     05  DT-PRODUTO               PIC X(40).
008100     05  DT-QTDE-ORIGINAL         PIC S9(07)V99.
008200     05  DT-MULTIPLICADOR         PIC S9(03)V99.
008300     05  DT-QTDE-FINAL            PIC S9(09)V99.
008400     05  DT-CATEGORIA             PIC X(56).
008500     05  FILLER                   PIC X(57).
008600*
008700*        LAYOUT DO MESTRE DE ESTOQUE VEM DO COPY PARTILHADO COM
008800*        A INSTALACAO - CAMPOS INV-CATEGORIA/INV-ENTRADA/
008900*        INV-SALIDA SAO USADOS NA LEITURA E NA REGRAVACAO
009000 FD  ESTMASTR
009100     RECORD CONTAINS 78 CHARACTERS.
009200     COPY "MXINVEN.cpy".
009300*
009400*        REGISTRO DE TRABALHO DO SORT - SO CATEGORIA E QUANTIDADE
009500*        FINAL, JA QUE A POSTAGEM NAO PRECISA MAIS DO PRODUTO
009600*        NEM DO MULTIPLICADOR APOS A VALIDACAO FEITA NA MXP0100
009700 SD  SORT-DETALHE.
009800 01  REG-SORT-DETALHE.
009900     05  SD-CATEGORIA             PIC X(56).
010000     05  SD-QTDE-FINAL            PIC S9(09)V99.
010100     05  FILLER                   PIC X(01).
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE SECTION.
010400*-----------------------------------------------------------------
010500*        AREA DE RETORNO DO SORT (RETURN) - MESMO LAYOUT DO
010600*        REGISTRO DE TRABALHO, PORQUE O SORT NAO DEVOLVE
010700*        DIRETAMENTE NO REGISTRO DO SD
010800 01  WS-REG-SORT-DETALHE.
010900     05  WS-SD-CATEGORIA          PIC X(56).
011000     05  WS-SD-QTDE-FINAL         PIC S9(09)V99.
011100     05  FILLER                   PIC X(01).
011200*        VISAO EM METADES DA CATEGORIA, PARA EVENTUAL COMPARACAO
011300*        OU IMPRESSAO EM DUAS LINHAS, NO ESTILO DOS DEMAIS
011400*        PROGRAMAS DA INSTALACAO
011500 01  WS-REG-SORT-DETALHE-R REDEFINES WS-REG-SORT-DETALHE.
011600     05  WS-SD-CATEGORIA-1A-METADE PIC X(28).
011700     05  WS-SD-CATEGORIA-2A-METADE PIC X(28).
011800     05  FILLER                   PIC X(11).
011900*
012000*        CAMPO ISOLADO (77) - CONTADOR DA TABELA DE ESTOQUE EM
012100*        MEMORIA, NO ESTILO DOS DEMAIS PROGRAMAS DA INSTALACAO
012200 77  WS-ESTOQUE-QTDE               PIC 9(04) COMP.
012300*
012400*        TABELA EM MEMORIA COM UMA LINHA POR CATEGORIA - CARREGADA
012500*        DO MESTRE NO INICIO, ATUALIZADA PELA POSTAGEM E
012600*        REGRAVADA POR COMPLETO NO FIM; CATEGORIA NOVA (QUE NAO
012700*        EXISTIA NO MESTRE) E ACRESCENTADA NO FIM DA TABELA
012800 01  WS-TABELA-ESTOQUE.
012900     05  WS-ESTOQUE-LINHA OCCURS 1 TO 500 TIMES
013000             DEPENDING ON WS-ESTOQUE-QTDE
013100             INDEXED BY IDX-EST.
013200         10  ES-CATEGORIA         PIC X(56).
013300         10  ES-ENTRADA           PIC S9(09)V99.
013400         10  ES-SALIDA            PIC S9(09)V99.
013500     05  FILLER                   PIC X(01).
013600*
013700*        VISAO ALTERNATIVA DA MESMA TABELA, TRATANDO ENTRADA E
013800*        SALIDA COMO UM VETOR DE DUAS POSICOES (ES-MOVIMENTO) -
013900*        USADA SO PARA EVENTUAL CONFERENCIA CRUZADA, NAO HA
014000*        PARAGRAFO DESTE PROGRAMA QUE GRAVE POR ESTA VISAO
014100 01  WS-TABELA-ESTOQUE-TOT REDEFINES WS-TABELA-ESTOQUE.
014200     05  WS-ESTOQUE-LINHA-TOT OCCURS 1 TO 500 TIMES
014300             DEPENDING ON WS-ESTOQUE-QTDE
014400             INDEXED BY IDX-TOT.
014500         10  FILLER               PIC X(56).
014600         10  ES-MOVIMENTO OCCURS 2 TIMES PIC S9(09)V99.
014700*
014800*        GUARDA A CATEGORIA DA LINHA DE DETALHE ANTERIOR E O
014900*        ACUMULADOR DA QUEBRA DE CONTROLE ENQUANTO O SORT AINDA
015000*        NAO MUDOU DE CATEGORIA
015100 01  WS-CONTROLA-QUEBRA.
015200     05  WS-CATEGORIA-ANTERIOR    PIC X(56) VALUE SPACES.
015300     05  WS-ACUM-QTDE-FINAL       PIC S9(09)V99 COMP.
015400     05  FILLER                   PIC X(01).
015500*
015600*        MESMO TEXTO DE CATEGORIA-PADRAO USADO PELA MXP0100 PARA
015700*        PRODUTO NAO REGISTRADO NO CATALOGO - ESTA LINHA E
015800*        DESCARTADA NA ENTRADA DO SORT (P410), NAO VAI PARA O
015900*        MESTRE DE ESTOQUE
016000 77  WS-CATEGORIA-SIN-CATEGORIA    PIC X(56)
016100                           VALUE "Sin Categoria".
016200*
016300*        CONTADORES DE CONFERENCIA DESTA EXECUCAO - NAO SAO
016400*        GRAVADOS EM NENHUM ARQUIVO, SO APARECEM NO DISPLAY DE
016500*        CADA CATEGORIA POSTADA
016600 01  WS-CONTADORES.
016700     05  WS-QTD-DETALHE-LIDO      PIC 9(06) COMP.
016800     05  WS-QTD-CATEGORIAS-POST   PIC 9(04) COMP.
016900     05  FILLER                   PIC X(01).
017000*
017100*        CHAVES DE ARQUIVO E INDICADORES DE FIM-DE-ARQUIVO/LACO,
017200*        UM POR ARQUIVO OU FASE DO SORT
017300 01  WS-FLAGS.
017400*            STATUS DA LEITURA DO DETALHE - "00" E O UNICO VALOR
017500*            ACEITO, QUALQUER OUTRO E ERRO DE ABERTURA
017600     05  WS-FS-DETALHE            PIC X(02).
017700         88  WS-FS-DET-OK         VALUE "00".
017800*            STATUS DO MESTRE DE ESTOQUE - "35" (ARQUIVO NAO
017900*            EXISTE) E NORMAL NA PRIMEIRA EXECUCAO DO LOTE
018000     05  WS-FS-ESTMASTR           PIC X(02).
018100         88  WS-FS-EST-OK         VALUE "00".
018200         88  WS-FS-EST-NAO-EXISTE VALUE "35".
018300*            FIM DO DETALHE DE ENTRADA
018400     05  WS-FIM-DETALHE           PIC X(01).
018500         88  FIM-DETALHE          VALUE "S".
018600*            FIM DA LEITURA DO MESTRE ANTIGO, NA CARGA INICIAL
018700     05  WS-FIM-ESTMASTR          PIC X(01).
018800         88  FIM-ESTMASTR         VALUE "S".
018900*            FIM DO RETORNO DO SORT (RETURN), NA FASE DE SAIDA
019000     05  WS-FIM-SORT              PIC X(01).
019100         88  FIM-SORT             VALUE "S".
019200*            LIGADO QUANDO A CATEGORIA DA QUEBRA JA EXISTE NA
019300*            TABELA DE ESTOQUE - DESLIGADO SIGNIFICA CATEGORIA
019400*            NOVA, A SER ACRESCENTADA NO FIM DA TABELA
019500     05  WS-ACHOU-CATEGORIA       PIC X(01).
019600         88  ACHOU-CATEGORIA-EST  VALUE "S".
019700     05  FILLER                   PIC X(01).
019800*
019900*        LINHA DE DISPLAY DE CONFERENCIA, UMA POR CATEGORIA
020000*        POSTADA, PARA ACOMPANHAMENTO NO CONSOLE DO LOTE
020100 01  WS-MENSAGEM-POSTADO.
020200     05  FILLER                   PIC X(01) VALUE SPACES.
020300     05  WS-MSG-CATEGORIA         PIC X(56) VALUE SPACES.
020400     05  FILLER                   PIC X(02) VALUE SPACES.
020500     05  WS-MSG-QTDE              PIC ZZZ,ZZZ,ZZ9 VALUE ZEROS.
020600*        VISAO EM TEXTO CONTIGUO DA MESMA LINHA, PARA O DISPLAY
020700 01  WS-MENSAGEM-POSTADO-TXT REDEFINES WS-MENSAGEM-POSTADO.
020800     05  FILLER                   PIC X(71).
020900*
021000*        AREA DE MONTAGEM DA MENSAGEM DE ERRO DE ABERTURA/
021100*        REGRAVACAO DE ARQUIVO
021200 01  WS-MENSAGEM-ERRO             PIC X(76) VALUE SPACES.
021300*-----------------------------------------------------------------
021400 LINKAGE SECTION.
021500*-----------------------------------------------------------------
021600*        AREA DE COMUNICACAO COM O PROGRAMA CONTROLADOR (MXP0000)
021700*        - O MODO DIZ SE A POSTAGEM E DE ENTRADA OU DE SALIDA, OS
021800*        DEMAIS CAMPOS SAO OS TOTAIS QUE A LIMPEZA (MXP0100) JA
021900*        CALCULOU E QUE ESTE PROGRAMA SO REPASSA NO RESUMO FINAL
022000 01  LK-COM-AREA.
022100     05  LK-MODO                  PIC X(01).
022200         88  LK-MODO-ENTRADA      VALUE "E".
022300         88  LK-MODO-SALIDA       VALUE "S".
022400     05  LK-QTD-VALIDADOS         PIC 9(06).
022500     05  LK-TOTAL-QTDE-ORIGINAL   PIC S9(09)V99.
022600     05  LK-TOTAL-QTDE-FINAL      PIC S9(09)V99.
022700     05  LK-QTD-NAO-REGISTRADOS   PIC 9(06).
022800     05  LK-QTD-FILTRADOS         PIC 9(06).
022900     05  FILLER                   PIC X(01).
023000*-----------------------------------------------------------------
023100 PROCEDURE DIVISION USING LK-COM-AREA.
023200*-----------------------------------------------------------------
023300 MAIN-PROCEDURE.
023400*
023500     PERFORM P100-INICIALIZA THRU P100-FIM.
023600*
023700*        SEM LINHA VALIDADA NO DETALHE NAO HA NADA A SOMAR NO
023800*        MESTRE - PULA A POSTAGEM E A REGRAVACAO, MESTRE FICA
023900*        EXATAMENTE COMO ESTAVA ANTES DA EXECUCAO
024000     IF LK-QTD-VALIDADOS = ZERO
024100         DISPLAY "MXP0200 - DETALHE VAZIO - POSTAGEM OMITIDA"
024200     ELSE
024300         PERFORM P300-POSTA THRU P300-FIM
024400         PERFORM P700-REGRAVA-ESTOQUE THRU P700-FIM
024500     END-IF.
024600*
024700     PERFORM P900-FIM.
024800*
024900*        ABRE O DETALHE VALIDADO E MANDA CARREGAR O MESTRE DE
025000*        ESTOQUE ANTIGO PARA A TABELA EM MEMORIA, ANTES DE
025100*        COMECAR A POSTAGEM PROPRIAMENTE DITA
025200 P100-INICIALIZA.
025300*
025400     SET WS-FS-DET-OK             TO TRUE.
025500     MOVE ZERO                    TO WS-QTD-DETALHE-LIDO
025600                                      WS-QTD-CATEGORIAS-POST.
025700*
025800     OPEN INPUT DETALHE.
025900     IF NOT WS-FS-DET-OK
026000         STRING "MXP0200 - ERRO NA ABERTURA DE DETALHE FS: "
026100                 WS-FS-DETALHE INTO WS-MENSAGEM-ERRO
026200         DISPLAY WS-MENSAGEM-ERRO
026300         STOP RUN
026400     END-IF.
026500*
026600     PERFORM P200-CARREGA-ESTOQUE THRU P200-FIM.
026700*
026800 P100-FIM.
026900*
027000*        TRAZ O MESTRE DE ESTOQUE INTEIRO PARA A TABELA EM
027100*        MEMORIA (ATE 500 CATEGORIAS) PARA QUE A POSTAGEM POSSA
027200*        ATUALIZAR AS LINHAS SEM TER QUE REGRAVAR O ARQUIVO A
027300*        CADA CATEGORIA
027400 P200-CARREGA-ESTOQUE.
027500*
027600     MOVE ZERO                    TO WS-ESTOQUE-QTDE.
027700     SET WS-FS-EST-OK             TO TRUE.
027800*
027900     OPEN INPUT ESTMASTR.
028000     IF WS-FS-EST-NAO-EXISTE
028100*        ---------------------------------------------------
028200*        PRIMEIRA EXECUCAO - MESTRE DE ESTOQUE AINDA NAO
028300*        EXISTE, COMECA A TABELA VAZIA
028400*        ---------------------------------------------------
028500         CONTINUE
028600     ELSE
028700         IF NOT WS-FS-EST-OK
028800             STRING "MXP0200 - ERRO NA ABERTURA DE INVMAST FS: "
028900                     WS-FS-ESTMASTR INTO WS-MENSAGEM-ERRO
029000             DISPLAY WS-MENSAGEM-ERRO
029100             STOP RUN
029200         END-IF
029300         MOVE SPACE                TO WS-FIM-ESTMASTR
029400         PERFORM P210-LE-ESTOQUE THRU P210-FIM
029500                 UNTIL FIM-ESTMASTR
029600         CLOSE ESTMASTR
029700     END-IF.
029800*
029900 P200-FIM.
030000*
030100*        UMA LEITURA DO MESTRE, UMA LINHA NA TABELA - O LIMITE DE
030200*        500 PROTEGE A TABELA DE UM MESTRE MAIOR DO QUE O
030300*        PREVISTO (NAO HA TANTAS CATEGORIAS NA INSTALACAO)
030400 P210-LE-ESTOQUE.
030500*
030600     READ ESTMASTR
030700         AT END
030800             SET FIM-ESTMASTR TO TRUE
030900         NOT AT END
031000             IF WS-ESTOQUE-QTDE < 500
031100                 ADD 1      TO WS-ESTOQUE-QTDE
031200                 MOVE INV-CATEGORIA TO
031300                     ES-CATEGORIA (WS-ESTOQUE-QTDE)
031400                 MOVE INV-ENTRADA TO
031500                     ES-ENTRADA (WS-ESTOQUE-QTDE)
031600                 MOVE INV-SAIDA TO
031700                     ES-SALIDA (WS-ESTOQUE-QTDE)
031800             END-IF
031900     END-READ.
032000*
032100 P210-FIM.
032200*-----------------------------------------------------------------
032300*    ORDENACAO DO DETALHE POR CATEGORIA E ACUMULACAO DA
032400*    QUANTIDADE FINAL POR QUEBRA DE CONTROLE - O SORT FAZ A
032500*    CLASSIFICACAO, A PROCEDURE DE SAIDA FAZ A SOMA
032600*-----------------------------------------------------------------
032700 P300-POSTA.
032800*
032900*        PROCEDURE DE ENTRADA (P400) SELECIONA E ENTREGA AO
033000*        SORT SO O QUE TEM CATEGORIA CONHECIDA; A PROCEDURE DE
033100*        SAIDA (P500) RECEBE JA ORDENADO E FAZ A QUEBRA
033200     SORT SORT-DETALHE
033300             ON ASCENDING KEY SD-CATEGORIA
033400         INPUT  PROCEDURE IS P400-PROCESSA-ENTRADA THRU P400-FIM
033500         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA THRU P500-FIM.
033600*
033700 P300-FIM.
033800*
033900*        PROCEDURE DE ENTRADA DO SORT - LE O DETALHE INTEIRO E
034000*        ENTREGA AO SORT SO AS LINHAS COM CATEGORIA CONHECIDA
034100 P400-PROCESSA-ENTRADA.
034200*
034300     MOVE SPACE                   TO WS-FIM-DETALHE.
034400*
034500     PERFORM P410-LE-DETALHE THRU P410-FIM
034600             UNTIL FIM-DETALHE.
034700*
034800 P400-FIM.
034900*
035000*        "SIN CATEGORIA" NUNCA ENTRA NO SORT - PRODUTO SEM
035100*        CATALOGO NAO TEM ONDE SER SOMADO NO MESTRE DE ESTOQUE,
035200*        ENTAO SIMPLESMENTE NAO GERA POSTAGEM
035300 P410-LE-DETALHE.
035400*
035500     READ DETALHE INTO REG-DETALHE
035600         AT END
035700             SET FIM-DETALHE  TO TRUE
035800         NOT AT END
035900             ADD 1            TO WS-QTD-DETALHE-LIDO
036000             IF DT-CATEGORIA NOT = WS-CATEGORIA-SIN-CATEGORIA
036100                 MOVE DT-CATEGORIA TO SD-CATEGORIA
036200                 MOVE DT-QTDE-FINAL TO SD-QTDE-FINAL
036300                 RELEASE REG-SORT-DETALHE
036400             END-IF
036500     END-READ.
036600*
036700 P410-FIM.
036800*
036900*        PROCEDURE DE SAIDA DO SORT - RECEBE AS LINHAS JA EM
037000*        ORDEM DE CATEGORIA E ACUMULA A QUANTIDADE FINAL ATE A
037100*        CATEGORIA MUDAR (QUEBRA DE CONTROLE); A ULTIMA
037200*        CATEGORIA DO LOTE SO E POSTADA DEPOIS QUE O RETURN
037300*        ACABA, POIS NAO HA UMA CATEGORIA SEGUINTE QUE AVISE
037400 P500-PROCESSA-SAIDA.
037500*
037600     MOVE SPACES                  TO WS-CATEGORIA-ANTERIOR.
037700     MOVE ZERO                    TO WS-ACUM-QTDE-FINAL.
037800     MOVE SPACE                   TO WS-FIM-SORT.
037900*
038000     PERFORM P510-LE-SORT THRU P510-FIM
038100             UNTIL FIM-SORT.
038200*
038300     IF WS-CATEGORIA-ANTERIOR NOT = SPACES
038400         PERFORM P540-POSTA-CATEGORIA THRU P540-FIM
038500     END-IF.
038600*
038700 P500-FIM.
038800*
038900*        RETORNA UMA LINHA ORDENADA DO SORT E TESTA A QUEBRA A
039000*        CADA LINHA RECEBIDA
039100 P510-LE-SORT.
039200*
039300     RETURN SORT-DETALHE INTO WS-REG-SORT-DETALHE
039400         AT END
039500             SET FIM-SORT     TO TRUE
039600         NOT AT END
039700             PERFORM P520-TESTA-QUEBRA THRU P520-FIM
039800     END-RETURN.
039900*
040000 P510-FIM.
040100*
040200*        SE A CATEGORIA MUDOU EM RELACAO A LINHA ANTERIOR, POSTA
040300*        A CATEGORIA QUE ACABOU DE TERMINAR E ZERA O ACUMULADOR
040400*        ANTES DE COMECAR A SOMAR A CATEGORIA NOVA
040500 P520-TESTA-QUEBRA.
040600*
040700     IF WS-SD-CATEGORIA NOT = WS-CATEGORIA-ANTERIOR
040800     AND WS-CATEGORIA-ANTERIOR NOT = SPACES
040900         PERFORM P540-POSTA-CATEGORIA THRU P540-FIM
041000         MOVE ZERO                TO WS-ACUM-QTDE-FINAL
041100     END-IF.
041200*
041300     MOVE WS-SD-CATEGORIA         TO WS-CATEGORIA-ANTERIOR.
041400     ADD WS-SD-QTDE-FINAL         TO WS-ACUM-QTDE-FINAL.
041500*
041600 P520-FIM.
041700*
041800*        GRAVA O TOTAL ACUMULADO DA CATEGORIA NA TABELA DE
041900*        ESTOQUE - SE A CATEGORIA JA EXISTIA NO MESTRE, ATUALIZA
042000*        A LINHA ENCONTRADA; SE E CATEGORIA NOVA, ACRESCENTA UMA
042100*        LINHA NO FIM DA TABELA. O TOTAL SUBSTITUI O QUE HAVIA
042200*        NA COLUNA (ENTRADA OU SALIDA, CONFORME O MODO), NAO
042300*        SOMA AO SALDO ANTERIOR - VER HISTORICO ARF0053
042400 P540-POSTA-CATEGORIA.
042500*
042600     MOVE SPACE                   TO WS-ACHOU-CATEGORIA.
042700*
042800     PERFORM P545-TESTA-ESTOQUE THRU P545-FIM
042900             VARYING IDX-EST FROM 1 BY 1
043000             UNTIL IDX-EST > WS-ESTOQUE-QTDE
043100             OR ACHOU-CATEGORIA-EST.
043200*
043300     IF ACHOU-CATEGORIA-EST
043400         SUBTRACT 1                FROM IDX-EST
043500     END-IF.
043600*
043700*            CATEGORIA NOVA - NAO ESTAVA NO MESTRE ANTIGO, ENTRA
043800*            COM AS DUAS COLUNAS ZERADAS ANTES DE RECEBER O TOTAL
043900*            DESTA EXECUCAO NA COLUNA DO MODO ATUAL
044000     IF NOT ACHOU-CATEGORIA-EST
044100         ADD 1                      TO WS-ESTOQUE-QTDE
044200         MOVE WS-CATEGORIA-ANTERIOR  TO
044300              ES-CATEGORIA (WS-ESTOQUE-QTDE)
044400         MOVE ZERO                  TO
044500              ES-ENTRADA (WS-ESTOQUE-QTDE)
044600              ES-SALIDA (WS-ESTOQUE-QTDE)
044700         MOVE WS-ESTOQUE-QTDE        TO IDX-EST
044800     END-IF.
044900*
045000*            O MODO DA EXECUCAO (VINDO DO CONTROLADOR) DECIDE SE
045100*            O TOTAL VAI PARA ENTRADA OU SALIDA
045200     IF LK-MODO-ENTRADA
045300         MOVE WS-ACUM-QTDE-FINAL     TO ES-ENTRADA (IDX-EST)
045400     ELSE
045500         MOVE WS-ACUM-QTDE-FINAL     TO ES-SALIDA (IDX-EST)
045600     END-IF.
045700*
045800     ADD 1                           TO WS-QTD-CATEGORIAS-POST.
045900     MOVE WS-CATEGORIA-ANTERIOR      TO WS-MSG-CATEGORIA.
046000     MOVE WS-ACUM-QTDE-FINAL          TO WS-MSG-QTDE.
046100     DISPLAY "MXP0200 - CATEGORIA POSTADA: " WS-MENSAGEM-POSTADO.
046200*
046300 P540-FIM.
046400*
046500*        COMPARA A CATEGORIA DA LINHA DE TABELA COM A CATEGORIA
046600*        DA QUEBRA ATUAL - PESQUISA SEQUENCIAL SIMPLES, A TABELA
046700*        E PEQUENA (NO MAXIMO 500 CATEGORIAS)
046800 P545-TESTA-ESTOQUE.
046900*
047000     IF ES-CATEGORIA (IDX-EST) = WS-CATEGORIA-ANTERIOR
047100         SET ACHOU-CATEGORIA-EST TO TRUE
047200     END-IF.
047300*
047400 P545-FIM.
047500*-----------------------------------------------------------------
047600*    REGRAVACAO COMPLETA DO MESTRE DE ESTOQUE
047700*-----------------------------------------------------------------
047800 P700-REGRAVA-ESTOQUE.
047900*
048000     SET WS-FS-EST-OK             TO TRUE.
048100     OPEN OUTPUT ESTMASTR.
048200     IF NOT WS-FS-EST-OK
048300         STRING "MXP0200 - ERRO NA REGRAVACAO DE INVMAST FS: "
048400                 WS-FS-ESTMASTR INTO WS-MENSAGEM-ERRO
048500         DISPLAY WS-MENSAGEM-ERRO
048600         STOP RUN
048700     END-IF.
048800*
048900     PERFORM P705-GRAVA-LINHA THRU P705-FIM
049000             VARYING IDX-EST FROM 1 BY 1
049100             UNTIL IDX-EST > WS-ESTOQUE-QTDE.
049200*
049300     CLOSE ESTMASTR.
049400*
049500 P700-FIM.
049600*
049700*        UMA LINHA DA TABELA, UMA LINHA GRAVADA NO MESTRE NOVO -
049800*        A ORDEM DE GRAVACAO E A ORDEM DA TABELA, NAO HA
049900*        RECLASSIFICACAO NESTA FASE
050000 P705-GRAVA-LINHA.
050100*
050200     MOVE ES-CATEGORIA (IDX-EST) TO INV-CATEGORIA.
050300     MOVE ES-ENTRADA (IDX-EST)   TO INV-ENTRADA.
050400     MOVE ES-SALIDA (IDX-EST)    TO INV-SALIDA.
050500     WRITE REG-ESTOQUE.
050600*
050700 P705-FIM.
050800*
050900*        FECHA O DETALHE E DEVOLVE O CONTROLE AO PROGRAMA QUE
051000*        CHAMOU (MXP0000) - O MESTRE JA FOI FECHADO EM P700
051100 P900-FIM.
051200*
051300     CLOSE DETALHE.
051400     GOBACK.
051500*
051600 END PROGRAM MXP0200.
